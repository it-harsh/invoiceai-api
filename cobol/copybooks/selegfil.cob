000100*******************************************
000200*                                          *
000300*  File-Control Selects For The Expense    *
000400*     Governance Batch Suite               *
000500*     Copied whole into every EG program - *
000600*     not every program opens every file   *
000700*     but the SELECT costs nothing idle.   *
000800*******************************************
000900*
001000* 16/12/25 vbc - Created.
001100* 21/12/25 vbc - Expense-File kept relative/dynamic on Exp-Rrn
001200*                so a full-file org/status/date scan (dynamic
001300*                read next) and a direct Exp-Id lookup (random
001400*                read by Exp-Rrn, rrn held by the caller) both
001500*                work off the one file. Alt relative access
001600*                kept on Alt-Rrn the same way.
001700*
001800     select  Parm-File
001900             assign to "EGPARM"
002000             organization is relative
002100             access mode  is random
002200             relative key is Parm-Rrn
002300             file status  is EG-Parm-Status.
002400*
002500     select  Expense-File
002600             assign to "EGEXP"
002700             organization is relative
002800             access mode  is dynamic
002900             relative key is Exp-Rrn
003000             file status  is EG-Exp-Status.
003100*
003200     select  Category-File
003300             assign to "EGCAT"
003400             organization is sequential
003500             file status  is EG-Cat-Status.
003600*
003700     select  Policy-File
003800             assign to "EGPOL"
003900             organization is sequential
004000             file status  is EG-Pol-Status.
004100*
004200     select  Violation-File
004300             assign to "EGVIO"
004400             organization is line sequential
004500             file status  is EG-Vio-Status.
004600*
004700     select  Budget-File
004800             assign to "EGBUD"
004900             organization is sequential
005000             file status  is EG-Bud-Status.
005100*
005200     select  Alert-File
005300             assign to "EGALT"
005400             organization is relative
005500             access mode  is dynamic
005600             relative key is Alt-Rrn
005700             file status  is EG-Alt-Status.
005800*
005900     select  Recurring-File
006000             assign to "EGREC"
006100             organization is sequential
006200             file status  is EG-Rec-Status.
