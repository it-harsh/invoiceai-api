000100*******************************************
000200*                                          *
000300*  Record Definition For Budget File       *
000400*     Uses Bud-Id as key                   *
000500*     Also Bud-Org-Id (+ Bud-Category-Id), *
000600*     loaded into a per-org table for the  *
000700*     duration of eg020.                   *
000800*     Bud-Category-Id spaces = the         *
000900*     "Overall" organization-wide budget.  *
001000*******************************************
001100*  File size 88 bytes.
001200*
001300* 13/12/25 vbc - Created.
001400*
001500 01  EG-Budget-Record.
001600     03  Bud-Id                pic x(36).
001700     03  Bud-Org-Id            pic x(36).
001800     03  Bud-Category-Id       pic x(36).
001900     03  Bud-Monthly-Limit     pic s9(10)v99   comp-3.
002000     03  Bud-Alert-At-80       pic x.
002100         88  Bud-Wants-80      value "Y".
002200     03  Bud-Alert-At-100      pic x.
002300         88  Bud-Wants-100     value "Y".
002400     03  Bud-Is-Active         pic x.
002500         88  Bud-Active        value "Y".
002600     03  filler                pic x(5).
