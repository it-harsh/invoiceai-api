000100*******************************************
000200*                                          *
000300*  Record Definition For Category File     *
000400*     Uses Cat-Id as key                   *
000500*     Also Cat-Org-Id + Cat-Name            *
000600*     Loaded whole into a table for the    *
000700*     duration of a run - see EG-CAT-TABLE *
000800*     in wsegwork.cob.                     *
000900*******************************************
001000*  File size 146 bytes.
001100*
001200* 11/12/25 vbc - Created.
001300*
001400 01  EG-Category-Record.
001500     03  Cat-Id                pic x(36).
001600     03  Cat-Org-Id            pic x(36).
001700     03  Cat-Name              pic x(100).
001800     03  Cat-Color             pic x(7).
001900     03  Cat-Is-Default        pic x.
002000         88  Cat-Default-Cat   value "Y".
002100     03  filler                pic x(6).
