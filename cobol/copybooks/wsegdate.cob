000100********************************************
000200*                                          *
000300*  Common Date Working Storage For The     *
000400*   Expense Governance Batch Suite         *
000500*                                          *
000600*  Copied into every EG program that must  *
000700*  add weeks/months/quarters/years to a    *
000800*  CCYYMMDD date or split a range into      *
000900*  calendar-month or prior-period windows. *
001000********************************************
001100*
001200* 12/01/26 vbc - Created, lifted the month/quarter/year
001300*                advance logic out of eg030 so eg020,
001400*                egtaxrp and egdshrp can share it.
001500* 19/01/26 vbc - Added EG-DT-Days-In-Month table for the
001600*                "last valid day of a short month" clamp
001700*                needed by recurring-expense MONTHLY/
001800*                QUARTERLY/YEARLY advances.
001900* 02/02/26 vbc - Added EG-DT-Prev-Period fields for the
002000*                dashboard period-over-period compare.
002100* 09/02/26 vbc - EG-DT-Period-Days changed comp-3 to comp, it
002200*                is a day count not an amount.
002300*
002400 01  EG-DT-Work-Date.
002500     03  EG-DT-CC            pic 99.
002600     03  EG-DT-YY            pic 99.
002700     03  EG-DT-MM            pic 99.
002800     03  EG-DT-DD            pic 99.
002900 01  EG-DT-Work-Date9  redefines EG-DT-Work-Date
003000                          pic 9(8).
003100*
003200 01  EG-DT-Result-Date.
003300     03  EG-DT-R-CC          pic 99.
003400     03  EG-DT-R-YY          pic 99.
003500     03  EG-DT-R-MM          pic 99.
003600     03  EG-DT-R-DD          pic 99.
003700 01  EG-DT-Result-Date9  redefines EG-DT-Result-Date
003800                          pic 9(8).
003900*
004000* Month-start / month-end pair used for MAX_AMOUNT_PER_
004100* CATEGORY_MONTHLY and for the budget progress/alert scans.
004200*
004300 01  EG-DT-Month-Start    pic 9(8).
004400 01  EG-DT-Month-End      pic 9(8).
004500*
004600* Previous-period window for the dashboard % change calc.
004700* PrevTo = From - 1 day, PrevFrom = From - PeriodDays.
004800*
004900 01  EG-DT-Period-Days    pic 9(5)   comp.
005000 01  EG-DT-Prev-From      pic 9(8).
005100 01  EG-DT-Prev-To        pic 9(8).
005200*
005300* Trailing-12-month trend cursor - walked backward a month
005400* at a time from the current month to build the 12 buckets.
005500*
005600 01  EG-DT-Trend-Cursor   pic 9(8).
005700 01  EG-DT-Trend-Ix       binary-char  unsigned.
005800*
005900* Days-in-month table, Feb kept at 28 - leap years are
006000* handled separately in ZZ900-Leap-Check below.
006100*
006200* Order is Jan Feb Mar Apr May Jun Jul Aug Sep Oct Nov Dec.
006300 01  EG-DT-Days-In-Month-Tbl.
006400     03  filler  pic 99  value 31.
006500     03  filler  pic 99  value 28.
006600     03  filler  pic 99  value 31.
006700     03  filler  pic 99  value 30.
006800     03  filler  pic 99  value 31.
006900     03  filler  pic 99  value 30.
007000     03  filler  pic 99  value 31.
007100     03  filler  pic 99  value 31.
007200     03  filler  pic 99  value 30.
007300     03  filler  pic 99  value 31.
007400     03  filler  pic 99  value 30.
007500     03  filler  pic 99  value 31.
007600 01  EG-DT-Days-In-Month-Rdf redefines EG-DT-Days-In-Month-Tbl.
007700     03  EG-DT-Days-In-Mo    pic 99  occurs 12.
007800*
007900 01  EG-DT-Last-Valid-Day   pic 99.
008000 01  EG-DT-Work-CCYY        pic 9(4).
