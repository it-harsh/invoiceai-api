000100*******************************************
000200*                                          *
000300*  Record Definition For Recurring Expense *
000400*              File                        *
000500*     Uses Rec-Id as key                   *
000600*     Rewritten in place after each sweep  *
000700*     - see r040-Rewrite-Template in       *
000800*     eg030.                               *
000900*     Also accessed by Rec-Next-Due-Date   *
001000*     <= today, global across all orgs.    *
001100*******************************************
001200*  File size 756 bytes.
001300*
001400* 15/12/25 vbc - Created.
001500* 22/12/25 vbc - Rec-Last-Created-At added - needed to prove
001600*                to support a posting actually happened on
001700*                the date claimed.
001800*
001900 01  EG-Recurring-Record.
002000     03  Rec-Id                pic x(36).
002100     03  Rec-Org-Id            pic x(36).
002200     03  Rec-Source-Exp-Id     pic x(36).
002300     03  Rec-Vendor-Name       pic x(100).
002400     03  Rec-Amount            pic s9(10)v99   comp-3.
002500     03  Rec-Currency          pic x(3).
002600     03  Rec-Tax-Amount        pic s9(10)v99   comp-3.
002700     03  Rec-Description       pic x(500).
002800     03  Rec-Category-Id       pic x(36).
002900     03  Rec-Frequency         pic x(10).
003000         88  Rec-Weekly        value "WEEKLY".
003100         88  Rec-Monthly       value "MONTHLY".
003200         88  Rec-Quarterly     value "QUARTERLY".
003300         88  Rec-Yearly        value "YEARLY".
003400     03  Rec-Next-Due-Date     pic 9(8).
003500     03  Rec-Last-Created-At   pic 9(8).
003600     03  Rec-Is-Active         pic x.
003700         88  Rec-Active        value "Y".
003800     03  filler                pic x(9).
