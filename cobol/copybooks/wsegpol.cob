000100*******************************************
000200*                                          *
000300*  Record Definition For Expense Policy    *
000400*              File                        *
000500*     Uses Pol-Id as key                   *
000600*     Also accessed by Pol-Org-Id, loaded  *
000700*     into a per-organization table for    *
000800*     the duration of the eg010 run.       *
000900*******************************************
001000*  File size 248 bytes.
001100*
001200* 11/12/25 vbc - Created.
001300* 15/12/25 vbc - Pol-Required-Field widened from x(30) to
001400*                x(100) - "description" fit but future
001500*                field names might not.
001600*
001700 01  EG-Policy-Record.
001800     03  Pol-Id                pic x(36).
001900     03  Pol-Org-Id            pic x(36).
002000     03  Pol-Name              pic x(100).
002100     03  Pol-Rule-Type         pic x(30).
002200         88  Pol-Max-Per-Expense
002300                               value "MAX_AMOUNT_PER_EXPENSE".
002400         88  Pol-Max-Per-Cat-Monthly
002500                               value "MAX_AMOUNT_PER_CATEGORY_MONTHLY".
002600         88  Pol-Required-Fld  value "REQUIRED_FIELD".
002700     03  Pol-Category-Id       pic x(36).
002800     03  Pol-Threshold-Amt     pic s9(10)v99   comp-3.
002900     03  Pol-Required-Field    pic x(100).
003000     03  Pol-Is-Active         pic x.
003100         88  Pol-Active        value "Y".
003200     03  filler                pic x(9).
