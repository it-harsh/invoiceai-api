000100*******************************************
000200*                                          *
000300*  Record Definition For Policy Violation  *
000400*              File                        *
000500*     Append-only, uses Vio-Id as key      *
000600*******************************************
000700*  File size 365 bytes.
000800*
000900* 12/12/25 vbc - Created.
001000*
001100 01  EG-Violation-Record.
001200     03  Vio-Id                pic x(36).
001300     03  Vio-Org-Id            pic x(36).
001400     03  Vio-Expense-Id        pic x(36).
001500     03  Vio-Policy-Id         pic x(36).
001600     03  Vio-Message           pic x(250).
001700     03  Vio-Notified          pic x.
001800         88  Vio-Was-Notified  value "Y".
001900     03  filler                pic x(6).
