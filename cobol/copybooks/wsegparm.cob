000100*******************************************
000200*                                          *
000300*  Record Definition For EG Run-Control    *
000400*              Card (File)                 *
000500*     Uses RRN = 1                         *
000600*     One card per run, read once at SOJ   *
000700*     by whichever EG program is started - *
000800*     same idea as PY-Param1-Record's RRN  *
000900*     = 1 lookup, cut down to just what a  *
001000*     batch request needs to carry.        *
001100*******************************************
001200*  File size 144 bytes.
001300*
001400* 16/12/25 vbc - Created.
001500* 28/12/25 vbc - Parm-Function added so eg020 can tell a
001600*                progress-report request from an alert-check
001700*                request without two separate parameter
001800*                files.
001900* 09/01/26 vbc - Parm-Top-N added for the top-vendors cut.
002000*
002100 01  EG-Parm-Record.
002200     03  Parm-Org-Id           pic x(36).
002300     03  Parm-Expense-Id       pic x(36).
002400     03  Parm-Exclude-Id       pic x(36).
002500     03  Parm-Function         pic x.
002600         88  Parm-Budget-Progress  value "P".
002700         88  Parm-Budget-Alert     value "A".
002800     03  Parm-From-Date        pic 9(8).
002900     03  Parm-To-Date          pic 9(8).
003000     03  Parm-Top-N            pic 99      comp.
003100     03  filler                pic x(17).
