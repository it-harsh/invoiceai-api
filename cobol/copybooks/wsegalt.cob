000100*******************************************
000200*                                          *
000300*  Record Definition For Budget Alert      *
000400*              File                        *
000500*     Relative file - idempotency lookup   *
000600*     on Alt-Budget-Id + Alt-Type +         *
000700*     Alt-Month before a new alert is      *
000800*     ever written - see a080-Fire-Alert-  *
000900*     Once in eg020.                       *
001000*******************************************
001100*  File size 128 bytes.
001200*
001300* 14/12/25 vbc - Created.
001400* 20/12/25 vbc - Alt-Percentage widened to s9(3)v99, a budget
001500*                blown 10x over limit was truncating.
001600* 10/02/26 vbc - Corrected the a050 cross-reference above to
001700*                a080, the paragraph was renumbered in eg020
001800*                some time back and this banner was never
001900*                updated to match.
002000*
002100 01  EG-Alert-Record.
002200     03  Alt-Id                pic x(36).
002300     03  Alt-Org-Id            pic x(36).
002400     03  Alt-Budget-Id         pic x(36).
002500     03  Alt-Type              pic x(14).
002600         88  Alt-Threshold-80  value "THRESHOLD_80".
002700         88  Alt-Threshold-100 value "THRESHOLD_100".
002800     03  Alt-Month             pic 9(8).
002900     03  Alt-Actual-Amt        pic s9(10)v99   comp-3.
003000     03  Alt-Budget-Amt        pic s9(10)v99   comp-3.
003100     03  Alt-Percentage        pic s9(3)v99    comp-3.
003200     03  filler                pic x(6).
