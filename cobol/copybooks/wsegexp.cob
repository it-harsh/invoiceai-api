000100*******************************************
000200*                                          *
000300*  Record Definition For Expense File      *
000400*     Uses Exp-Id as key                   *
000500*     Also accessed by Exp-Org-Id +        *
000600*     Exp-Status + Exp-Date range           *
000700*******************************************
000800*  File size 768 bytes.
000900*
001000* 10/12/25 vbc - Created.
001100* 14/12/25 vbc - Exp-Ai-Conf added, was missing from 1st cut.
001200* 06/01/26 vbc - Exp-Duplicate moved after Exp-Ai-Conf and its
001300*                88-level added, per request from testing.
001400*
001500 01  EG-Expense-Record.
001600     03  Exp-Id                pic x(36).
001700     03  Exp-Org-Id            pic x(36).
001800     03  Exp-Category-Id       pic x(36).
001900     03  Exp-Vendor-Name       pic x(100).
002000     03  Exp-Amount            pic s9(10)v99   comp-3.
002100     03  Exp-Currency          pic x(3).
002200     03  Exp-Tax-Amount        pic s9(10)v99   comp-3.
002300     03  Exp-Date              pic 9(8).
002400     03  Exp-Description       pic x(500).
002500     03  Exp-Status            pic x(12).
002600         88  Exp-Needs-Review  value "NEEDS_REVIEW".
002700         88  Exp-Approved      value "APPROVED".
002800         88  Exp-Rejected      value "REJECTED".
002900     03  Exp-Ai-Conf           pic s9v99       comp-3.
003000     03  Exp-Duplicate         pic x.
003100         88  Exp-Is-Duplicate  value "Y".
003200         88  Exp-Not-Duplicate value "N".
003300     03  filler                pic x(20).
