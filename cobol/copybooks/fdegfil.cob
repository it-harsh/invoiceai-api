000100*******************************************
000200*                                          *
000300*  File Section FDs For The Expense        *
000400*     Governance Batch Suite               *
000500*******************************************
000600*
000700* 16/12/25 vbc - Created.
000800*
000900 fd  Parm-File.
001000 copy "wsegparm.cob".
001100*
001200 fd  Expense-File.
001300 copy "wsegexp.cob".
001400*
001500 fd  Category-File.
001600 copy "wsegcat.cob".
001700*
001800 fd  Policy-File.
001900 copy "wsegpol.cob".
002000*
002100 fd  Violation-File.
002200 copy "wsegvio.cob".
002300*
002400 fd  Budget-File.
002500 copy "wsegbud.cob".
002600*
002700 fd  Alert-File.
002800 copy "wsegalt.cob".
002900*
003000 fd  Recurring-File.
003100 copy "wsegrec.cob".
