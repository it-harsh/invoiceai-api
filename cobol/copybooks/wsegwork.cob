000100*******************************************
000200*                                          *
000300*  Common Working-Storage For The Expense  *
000400*     Governance Batch Suite               *
000500*     File-status bytes, relative keys and *
000600*     the in-memory tables that Category,  *
000700*     Policy and Budget are loaded into -  *
000800*     same "read once, hold in a table for *
000900*     the run" idiom as the payroll SOJ    *
001000*     programs use for their param block.  *
001100*******************************************
001200*
001300* 16/12/25 vbc - Created.
001400* 23/12/25 vbc - Table sizes bumped to 200 after the 50-row
001500*                limit tripped during a live test org.
001600*
001700 01  EG-File-Status-Grp.
001800     03  EG-Parm-Status        pic xx.
001900     03  EG-Exp-Status         pic xx.
002000     03  EG-Cat-Status         pic xx.
002100     03  EG-Pol-Status         pic xx.
002200     03  EG-Vio-Status         pic xx.
002300     03  EG-Bud-Status         pic xx.
002400     03  EG-Alt-Status         pic xx.
002500     03  EG-Rec-Status         pic xx.
002600*
002700 01  Parm-Rrn                 pic 9       comp.
002800 01  Alt-Rrn                  pic 9(5)    comp.
002900 01  Exp-Rrn                  pic 9(8)    comp.
003000 01  Exp-Next-Rrn             pic 9(8)    comp    value zero.
003100 01  Rec-Rrn                  pic 9(8)    comp.
003200 01  Alt-Next-Rrn             pic 9(5)    comp    value zero.
003300*
003400 01  EG-Category-Table.
003500     03  EG-Cat-Entry          occurs 200 times
003600                                indexed by EG-Cat-Ix.
003700         05  EG-Cat-Tbl-Id     pic x(36).
003800         05  EG-Cat-Tbl-Name   pic x(100).
003900         05  EG-Cat-Tbl-Color  pic x(7).
004000 01  EG-Cat-Count              pic 9(5)    comp    value zero.
004100*
004200 01  EG-Policy-Table.
004300     03  EG-Pol-Entry          occurs 200 times
004400                                indexed by EG-Pol-Ix.
004500         05  EG-Pol-Tbl-Id     pic x(36).
004600         05  EG-Pol-Tbl-Name   pic x(100).
004700         05  EG-Pol-Tbl-Type   pic x(30).
004800         05  EG-Pol-Tbl-Cat    pic x(36).
004900         05  EG-Pol-Tbl-Thresh pic s9(10)v99   comp-3.
005000         05  EG-Pol-Tbl-Reqfld pic x(100).
005100 01  EG-Pol-Count              pic 9(5)    comp    value zero.
005200*
005300 01  EG-Budget-Table.
005400     03  EG-Bud-Entry          occurs 200 times
005500                                indexed by EG-Bud-Ix.
005600         05  EG-Bud-Tbl-Id     pic x(36).
005700         05  EG-Bud-Tbl-Cat    pic x(36).
005800         05  EG-Bud-Tbl-Limit  pic s9(10)v99   comp-3.
005900         05  EG-Bud-Tbl-At80   pic x.
006000         05  EG-Bud-Tbl-At100  pic x.
006100 01  EG-Bud-Count              pic 9(5)    comp    value zero.
006200*
006300 01  EG-Sw-Found               pic x       value "N".
006400     88  EG-Was-Found          value "Y".
006500 01  EG-Sw-Eof                 pic x       value "N".
006600     88  EG-At-Eof             value "Y".
