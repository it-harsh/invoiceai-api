000100*******************************************
000200*                                          *
000300*  Error Messages - Expense Governance     *
000400*              Suite                       *
000500*     Same numbering idiom as the payroll  *
000600*     SY0nn / PY0nn literals - EG0nn here.  *
000700*******************************************
000800*
000900* 17/12/25 vbc - Created.
001000* 30/12/25 vbc - EG010 thru EG013 added for eg030's per-
001100*                record fault tolerance logging.
001200* 20/01/26 vbc - EG014/EG015 added for eg040's duplicate check.
001300*
001400 01  EG-Error-Messages.
001500     03  EG001   pic x(40) value
001600         "EG001 Parm file does not exist -".
001700     03  EG002   pic x(40) value
001800         "EG002 Read of Parm record failed -".
001900     03  EG003   pic x(40) value
002000         "EG003 Policy file not found for org -".
002100     03  EG004   pic x(40) value
002200         "EG004 Budget file not found for org -".
002300     03  EG005   pic x(46) value
002400         "EG005 Category file not found - Uncategorized".
002500     03  EG006   pic x(40) value
002600         "EG006 Expense file open failed, status =".
002700     03  EG007   pic x(40) value
002800         "EG007 Violation file write failed -".
002900     03  EG008   pic x(40) value
003000         "EG008 Alert file open failed, status =".
003100     03  EG009   pic x(40) value
003200         "EG009 No active budgets found for org -".
003300     03  EG010   pic x(46) value
003400         "EG010 Recurring template skipped, post failed".
003500     03  EG011   pic x(40) value
003600         "EG011 Recurring file rewrite failed -".
003700     03  EG012   pic x(40) value
003800         "EG012 Expense file write failed -".
003900     03  EG013   pic x(46) value
004000         "EG013 Sweep complete, processed count follows".
004100     03  EG014   pic x(40) value
004200         "EG014 Candidate expense not found -".
004300     03  EG015   pic x(40) value
004400         "EG015 Duplicate flagged, expense".
