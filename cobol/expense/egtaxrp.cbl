000100*****************************************************************
000200*                                                               *
000300*                  Expense Governance                          *
000400*                  Tax Summary Report                          *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.         egtaxrp.
001200*
001300*    Author.             R K Sharma, for Applewood Computers.
001400*    Installation.       Applewood Computers.
001500*    Date-Written.       02/01/1993.
001600*    Date-Compiled.
001700*    Security.           Copyright (C) 1993-2026 & later,
001800*                        Vincent Bryan Coen.
001900*                        Distributed under the GNU General
002000*                        Public License.  See file COPYING.
002100*
002200*    Remarks.            No status filter - every expense in
002300*                        the date range counts towards tax,
002400*                        NEEDS_REVIEW and REJECTED included,
002500*                        same as the accountants asked for when
002600*                        this was still a green-bar listing.
002700*                        Category totals key on name, not id -
002800*                        an expense with no category id (or one
002900*                        that has gone missing from EGCAT) is
003000*                        rolled up under "Uncategorized" rather
003100*                        than dropped.
003200*
003300*    Called modules.     None.
003400*
003500*    Files used.
003600*                        EGPARM.   Run-control card.
003700*                        EGEXP.    Expense master (input).
003800*                        EGCAT.    Category reference (input,
003900*                                  loaded to table).
004000*
004100*    Error messages used.
004200*                        EG001, EG005.
004300*
004400* Changes:
004500* 02/01/93 rks - 1.0.00 Created.
004600* 30/06/98 vbc -    .01 Y2K - Parm-From-Date/Parm-To-Date were
004700*                       being keyed as YYMMDD on the old cards;
004800*                       repunched and reworked to the CCYYMMDD
004900*                       parameter file already used elsewhere
005000*                       in the suite.
005100* 11/01/26 vbc -    .02 Rebuilt onto EGCAT/EGEXP in place of the
005200*                       old ledger files for the expense-
005300*                       governance conversion - category and
005400*                       vendor breakdowns plus the grand total,
005500*                       per the accountants' original layout.
005600* 19/01/26 vbc -    .03 Vendor table bumped to 500 rows after
005700*                       a large org's run truncated silently.
005800* 10/02/26 vbc -    .04 Report now prints the requested From/To
005900*                       period under the title line as DD/MM/
006000*                       CCYY - Finance kept re-running jobs to
006100*                       confirm which card produced which
006200*                       listing.
006300*
006400*****************************************************************
006500*
006600 environment             division.
006700*================================
006800*
006900 configuration           section.
007000 special-names.
007100     C01 is TOP-OF-FORM.
007200*
007300 input-output            section.
007400 file-control.
007500 copy "selegfil.cob".
007600*
007700 data                    division.
007800*================================
007900*
008000 file section.
008100 copy "fdegfil.cob".
008200*
008300 working-storage section.
008400*-----------------------
008500 77  Prog-Name            pic x(17)   value "EGTAXRP (1.0.04)".
008600*
008700 copy "wsegwork.cob".
008800 copy "wsegdate.cob".
008900 copy "wsegmsg.cob".
009000*
009100* Report-period display, built from Parm-From-Date/Parm-To-Date
009200* via the common EG-DT-Work-Date9 scratch area above.
009300*
009400 01  WS-Rpt-From-Area      pic x(10)   value "99/99/9999".
009500 01  WS-Rpt-From-Fmt  redefines WS-Rpt-From-Area.
009600     03  WS-Rpt-From-DD    pic 99.
009700     03  filler            pic x.
009800     03  WS-Rpt-From-MM    pic 99.
009900     03  filler            pic x.
010000     03  WS-Rpt-From-CC    pic 99.
010100     03  WS-Rpt-From-YY    pic 99.
010200 01  WS-Rpt-To-Area        pic x(10)   value "99/99/9999".
010300 01  WS-Rpt-To-Fmt    redefines WS-Rpt-To-Area.
010400     03  WS-Rpt-To-DD      pic 99.
010500     03  filler            pic x.
010600     03  WS-Rpt-To-MM      pic 99.
010700     03  filler            pic x.
010800     03  WS-Rpt-To-CC      pic 99.
010900     03  WS-Rpt-To-YY      pic 99.
011000*
011100* Category tax-total table - one slot per category loaded,
011200* plus slot zero (held separately) for Uncategorized.
011300*
011400 01  WS-Cat-Tax-Table.
011500     03  WS-Cat-Tax-Entry    occurs 200 times
011600                              indexed by WS-Cat-Tax-Ix.
011700         05  WS-Cat-Tax-Amt  pic s9(10)v99   comp-3
011800                              value zero.
011900 01  WS-Uncat-Tax-Total      pic s9(10)v99   comp-3 value zero.
012000*
012100* Vendor tax-total table - built up as vendors are first seen
012200* in the scan, no pre-load required (vendor is free text on
012300* the expense, there is no vendor master file in this suite).
012400*
012500 01  WS-Vendor-Tax-Table.
012600     03  WS-Vendor-Tax-Entry occurs 500 times
012700                              indexed by WS-Vnd-Ix.
012800         05  WS-Vnd-Name     pic x(100).
012900         05  WS-Vnd-Tax-Amt  pic s9(10)v99   comp-3
013000                              value zero.
013100 01  WS-Vendor-Count         pic 9(5)    comp    value zero.
013200*
013300 01  WS-Grand-Total-Tax      pic s9(10)v99   comp-3 value zero.
013400*
013500 01  WS-Print-Amount         pic z,zzz,zz9.99-.
013600*
013700 01  WS-Hdr-Line-1.
013800     03  filler              pic x(25) value spaces.
013900     03  filler              pic x(30) value
014000         "E X P E N S E   T A X   S U M".
014100*
014200 01  WS-Hdr-Line-2.
014300     03  filler              pic x(25) value spaces.
014400     03  filler              pic x(11) value "FOR PERIOD ".
014500     03  WS-Hdr-From         pic x(10) value spaces.
014600     03  filler              pic x(4)  value " TO ".
014700     03  WS-Hdr-To           pic x(10) value spaces.
014800*
014900 01  WS-Sec-Line.
015000     03  filler              pic x(5)  value spaces.
015100     03  WS-Sec-Title        pic x(20) value spaces.
015200*
015300 01  WS-Det-Line.
015400     03  WS-Det-Name         pic x(30) value spaces.
015500     03  filler              pic x(3)  value spaces.
015600     03  WS-Det-Amount       pic x(14) value spaces.
015700*
015800 01  WS-Tot-Line.
015900     03  filler              pic x(13) value "TOTAL TAX".
016000     03  filler              pic x(20) value spaces.
016100     03  WS-Tot-Amount       pic x(14) value spaces.
016200*
016300 procedure division.
016400*===================
016500*
016600 a000-Main                   section.
016700*************************************
016800*
016900     perform  a010-Open-Files.
017000     perform  a020-Read-Parm-Card.
017100     perform  a025-Format-Period thru a025-Exit.
017200     perform  a030-Load-Active-Categories thru a030-Exit.
017300     if       EG-Cat-Count = zero
017400              display EG005 Parm-Org-Id.
017500*
017600     display  WS-Hdr-Line-1.
017700     display  WS-Hdr-Line-2.
017800     display  " ".
017900*
018000     perform  t010-Accumulate thru t010-Exit.
018100*
018200     perform  t020-Print-By-Category thru t020-Exit.
018300     perform  t030-Print-By-Vendor    thru t030-Exit.
018400     perform  t040-Print-Total        thru t040-Exit.
018500*
018600     perform  a900-Close-Files.
018700     goback.
018800*
018900 a010-Open-Files             section.
019000*************************************
019100*
019200     open     input Parm-File.
019300     open     input Expense-File.
019400     open     input Category-File.
019500*
019600 a020-Read-Parm-Card         section.
019700*************************************
019800*
019900     move     1 to Parm-Rrn.
020000     read     Parm-File.
020100     if       EG-Parm-Status not = "00"
020200              display EG001 EG-Parm-Status
020300              move 8 to return-code
020400              perform a900-Close-Files
020500              goback.
020600*
020700 a025-Format-Period          section.
020800*************************************
020900*
021000     move     Parm-From-Date    to EG-DT-Work-Date9.
021100     move     EG-DT-DD          to WS-Rpt-From-DD.
021200     move     EG-DT-MM          to WS-Rpt-From-MM.
021300     move     EG-DT-CC          to WS-Rpt-From-CC.
021400     move     EG-DT-YY          to WS-Rpt-From-YY.
021500     move     WS-Rpt-From-Area  to WS-Hdr-From.
021600*
021700     move     Parm-To-Date      to EG-DT-Work-Date9.
021800     move     EG-DT-DD          to WS-Rpt-To-DD.
021900     move     EG-DT-MM          to WS-Rpt-To-MM.
022000     move     EG-DT-CC          to WS-Rpt-To-CC.
022100     move     EG-DT-YY          to WS-Rpt-To-YY.
022200     move     WS-Rpt-To-Area    to WS-Hdr-To.
022300*
022400 a025-Exit.
022500     exit     section.
022600*
022700 a030-Load-Active-Categories section.
022800*************************************
022900*
023000     move     zero      to EG-Cat-Count.
023100     set      EG-Cat-Ix to 1.
023200*
023300     perform  a035-Read-One-Category
023400              thru     a035-Exit
023500              until    EG-Sw-Eof = "Y".
023600*
023700 a030-Exit.
023800     exit     section.
023900*
024000 a035-Read-One-Category      section.
024100*************************************
024200*
024300     if       EG-Cat-Ix = 1 and EG-Cat-Count = zero
024400              move     "N" to EG-Sw-Eof.
024500     read     Category-File next record
024600         at end
024700         move "Y" to EG-Sw-Eof
024800         go to a035-Exit.
024900     if       Cat-Org-Id not = Parm-Org-Id
025000              go to a035-Exit.
025100*
025200     move     Cat-Id      to EG-Cat-Tbl-Id (EG-Cat-Ix).
025300     move     Cat-Name    to EG-Cat-Tbl-Name (EG-Cat-Ix).
025400     move     Cat-Color   to EG-Cat-Tbl-Color (EG-Cat-Ix).
025500     set      EG-Cat-Ix   up by 1.
025600     add      1           to EG-Cat-Count.
025700*
025800 a035-Exit.
025900     exit     section.
026000*
026100 t010-Accumulate              section.
026200*************************************
026300*
026400* One pass, whole file - no status filter, organization and
026500* date-range filter only, per the accountants' request.
026600*
026700     move     "N" to EG-Sw-Eof.
026800     move     1   to Exp-Rrn.
026900     start    Expense-File key is not less than Exp-Rrn
027000         invalid key
027100         move "Y" to EG-Sw-Eof.
027200*
027300     perform  t015-Accum-One-Expense
027400              thru     t015-Exit
027500              until    EG-At-Eof.
027600*
027700 t010-Exit.
027800     exit     section.
027900*
028000 t015-Accum-One-Expense      section.
028100*************************************
028200*
028300     read     Expense-File next record
028400     if       EG-Exp-Status = "10"
028500              move     "Y" to EG-Sw-Eof
028600              go to    t015-Exit.
028700     if       EG-Exp-Status not = "00"
028800              move     "Y" to EG-Sw-Eof
028900              go to    t015-Exit.
029000     if       Exp-Org-Id not = Parm-Org-Id
029100              go to    t015-Exit.
029200     if       Exp-Date < Parm-From-Date
029300        or    Exp-Date > Parm-To-Date
029400              go to    t015-Exit.
029500*
029600     add      Exp-Tax-Amount to WS-Grand-Total-Tax.
029700     perform  t017-Accum-Category thru t017-Exit.
029800     perform  t018-Accum-Vendor   thru t018-Exit.
029900*
030000 t015-Exit.
030100     exit     section.
030200*
030300 t017-Accum-Category          section.
030400*************************************
030500*
030600     move     "N" to EG-Sw-Found.
030700     if       Exp-Category-Id = spaces
030800              add  Exp-Tax-Amount to WS-Uncat-Tax-Total
030900              go to t017-Exit.
031000*
031100     perform  t0175-Test-One-Cat-Slot
031200              thru     t0175-Exit
031300              varying  EG-Cat-Ix from 1 by 1
031400              until    EG-Cat-Ix > EG-Cat-Count or EG-Was-Found.
031500*
031600     if       not EG-Was-Found
031700              add  Exp-Tax-Amount to WS-Uncat-Tax-Total.
031800*
031900 t017-Exit.
032000     exit     section.
032100*
032200 t0175-Test-One-Cat-Slot      section.
032300*************************************
032400*
032500     if       EG-Cat-Tbl-Id (EG-Cat-Ix) = Exp-Category-Id
032600              add  Exp-Tax-Amount to WS-Cat-Tax-Amt (EG-Cat-Ix)
032700              move "Y" to EG-Sw-Found.
032800*
032900 t0175-Exit.
033000     exit     section.
033100*
033200 t018-Accum-Vendor            section.
033300*************************************
033400*
033500     move     "N" to EG-Sw-Found.
033600*
033700     if       WS-Vendor-Count not = zero
033800              perform  t0185-Test-One-Vnd-Slot
033900                       thru     t0185-Exit
034000                       varying  WS-Vnd-Ix from 1 by 1
034100                       until    WS-Vnd-Ix > WS-Vendor-Count
034200                                or EG-Was-Found.
034300*
034400     if       not EG-Was-Found and WS-Vendor-Count < 500
034500              add  1 to WS-Vendor-Count
034600              set  WS-Vnd-Ix to WS-Vendor-Count
034700              move Exp-Vendor-Name to WS-Vnd-Name (WS-Vnd-Ix)
034800              move Exp-Tax-Amount  to WS-Vnd-Tax-Amt (WS-Vnd-Ix).
034900*
035000 t018-Exit.
035100     exit     section.
035200*
035300 t0185-Test-One-Vnd-Slot      section.
035400*************************************
035500*
035600     if       WS-Vnd-Name (WS-Vnd-Ix) = Exp-Vendor-Name
035700              add  Exp-Tax-Amount to WS-Vnd-Tax-Amt (WS-Vnd-Ix)
035800              move "Y" to EG-Sw-Found.
035900*
036000 t0185-Exit.
036100     exit     section.
036200*
036300 t020-Print-By-Category       section.
036400*************************************
036500*
036600     move     "BY CATEGORY"   to WS-Sec-Title.
036700     display  WS-Sec-Line.
036800*
036900     if       EG-Cat-Count not = zero
037000              perform  t025-Print-One-Category
037100                       thru     t025-Exit
037200                       varying  EG-Cat-Ix from 1 by 1
037300                       until    EG-Cat-Ix > EG-Cat-Count.
037400*
037500 t020-Print-Uncat.
037600     if       WS-Uncat-Tax-Total not = zero
037700              move    "Uncategorized" to WS-Det-Name
037800              move    WS-Uncat-Tax-Total to WS-Print-Amount
037900              move    WS-Print-Amount to WS-Det-Amount
038000              display WS-Det-Line.
038100*
038200 t020-Exit.
038300     exit     section.
038400*
038500 t025-Print-One-Category      section.
038600*************************************
038700*
038800     move     EG-Cat-Tbl-Name (EG-Cat-Ix) to WS-Det-Name.
038900     move     WS-Cat-Tax-Amt  (EG-Cat-Ix) to WS-Print-Amount.
039000     move     WS-Print-Amount             to WS-Det-Amount.
039100     display  WS-Det-Line.
039200*
039300 t025-Exit.
039400     exit     section.
039500*
039600 t030-Print-By-Vendor         section.
039700*************************************
039800*
039900     move     "BY VENDOR"     to WS-Sec-Title.
040000     display  WS-Sec-Line.
040100*
040200     if       WS-Vendor-Count not = zero
040300              perform  t035-Print-One-Vendor
040400                       thru     t035-Exit
040500                       varying  WS-Vnd-Ix from 1 by 1
040600                       until    WS-Vnd-Ix > WS-Vendor-Count.
040700*
040800 t030-Exit.
040900     exit     section.
041000*
041100 t035-Print-One-Vendor        section.
041200*************************************
041300*
041400     move     WS-Vnd-Name (WS-Vnd-Ix)    to WS-Det-Name.
041500     move     WS-Vnd-Tax-Amt (WS-Vnd-Ix) to WS-Print-Amount.
041600     move     WS-Print-Amount            to WS-Det-Amount.
041700     display  WS-Det-Line.
041800*
041900 t035-Exit.
042000     exit     section.
042100*
042200 t040-Print-Total             section.
042300*************************************
042400*
042500     move     WS-Grand-Total-Tax to WS-Print-Amount.
042600     move     WS-Print-Amount    to WS-Tot-Amount.
042700     display  WS-Tot-Line.
042800*
042900 t040-Exit.
043000     exit     section.
043100*
043200 a900-Close-Files            section.
043300*************************************
043400*
043500     close    Parm-File Expense-File Category-File.
043600*
043700 a900-Exit.
043800     exit     section.
