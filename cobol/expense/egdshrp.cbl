000100*****************************************************************
000200*                                                               *
000300*                  Expense Governance                          *
000400*          Dashboard Summary & Trend Report                    *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.         egdshrp.
001200*
001300*    Author.             P J Fenwick, for Applewood Computers.
001400*    Installation.       Applewood Computers.
001500*    Date-Written.       14/03/1994.
001600*    Date-Compiled.
001700*    Security.           Copyright (C) 1994-2026 & later,
001800*                        Vincent Bryan Coen.
001900*                        Distributed under the GNU General
002000*                        Public License.  See file COPYING.
002100*
002200*    Remarks.            Four sections off the one pass of the
002300*                        expense file plus a second pass for the
002400*                        prior-period compare and twelve more
002500*                        one-month passes for the trend -
002600*                        accepted as the cost of staying off the
002700*                        SORT verb, same trade Harwood made in
002800*                        egtaxrp. APPROVED expenses only, unlike
002900*                        the tax report which takes every status.
003000*
003100*    Called modules.     None.
003200*
003300*    Files used.
003400*                        EGPARM.   Run-control card.
003500*                        EGEXP.    Expense master (input).
003600*                        EGCAT.    Category reference (input,
003700*                                  loaded to table).
003800*
003900*    Error messages used.
004000*                        EG001, EG005.
004100*
004200* Changes:
004300* 14/03/94 pjf - 1.0.00 Created - summary block only, no trend
004400*                       or vendor sections yet, Finance only
004500*                       asked for the headline figures at first.
004600* 19/11/97 pjf -    .01 Spend-by-category and top-vendors
004700*                       sections added per Finance's revised
004800*                       request.
004900* 08/06/98 pjf -    .02 Y2K - all date compares were against a
005000*                       2-digit year held on the old summary
005100*                       card, repunched onto the CCYYMMDD run-
005200*                       control card used elsewhere in the
005300*                       suite.
005400* 06/02/26 vbc -    .03 Rebuilt onto EGCAT/EGEXP for the expense
005500*                       governance conversion - the twelve-month
005600*                       trend and the previous-period compare
005700*                       are both new, the old summary card never
005800*                       carried either.
005900* 09/02/26 vbc -    .04 EG-DT-Period-Days moved comp-3 to comp
006000*                       in wsegdate, it counts days not money.
006100*
006200*****************************************************************
006300*
006400 environment             division.
006500*================================
006600*
006700 configuration           section.
006800 special-names.
006900     C01 is TOP-OF-FORM.
007000*
007100 input-output            section.
007200 file-control.
007300 copy "selegfil.cob".
007400*
007500 data                    division.
007600*================================
007700*
007800 file section.
007900 copy "fdegfil.cob".
008000*
008100 working-storage section.
008200*-----------------------
008300 77  Prog-Name            pic x(17)   value "EGDSHRP (1.0.04)".
008400*
008500 copy "wsegwork.cob".
008600 copy "wsegdate.cob".
008700 copy "wsegmsg.cob".
008800*
008900* Current-period totals and the running per-category table -
009000* parallels EG-Category-Table slot for slot, same EG-Cat-Ix.
009100*
009200 01  WS-Cur-Total-Amt        pic s9(10)v99   comp-3 value zero.
009300 01  WS-Cur-Count            pic 9(7)    comp        value zero.
009400 01  WS-Prv-Total-Amt        pic s9(10)v99   comp-3 value zero.
009500 01  WS-Prv-Count            pic 9(7)    comp        value zero.
009600 01  WS-Avg-Expense          pic s9(10)v99   comp-3 value zero.
009700*
009800 01  WS-Cat-Amt-Table.
009900     03  WS-Cat-Amt-Entry     occurs 200 times
010000                               indexed by EG-Cat-Ix.
010100         05  WS-Cat-Amt       pic s9(10)v99   comp-3
010200                               value zero.
010300         05  WS-Cat-Cnt       pic 9(7)    comp value zero.
010400*
010500* Change vs. the prior period - 4dp intermediate then rounded
010600* again to 1dp for display, per Finance's rounding memo.
010700*
010800 01  WS-Pct-Chg-Spend-4dp     pic s9(3)v9999  comp-3 value zero.
010900 01  WS-Pct-Chg-Spend         pic s9(3)v9     comp-3 value zero.
011000 01  WS-Pct-Chg-Count-4dp     pic s9(3)v9999  comp-3 value zero.
011100 01  WS-Pct-Chg-Count         pic s9(3)v9     comp-3 value zero.
011200*
011300 01  WS-Top-Cat-Amt           pic s9(10)v99   comp-3 value zero.
011400 01  WS-Top-Cat-Name          pic x(100)      value spaces.
011500 01  WS-Top-Cat-Color         pic x(7)        value spaces.
011600*
011700 01  WS-Cat-Share-4dp         pic s9(3)v9999  comp-3.
011800 01  WS-Cat-Share             pic s9(3)v9     comp-3.
011900*
012000* Trailing-12-month trend buckets, oldest in slot 1.
012100*
012200 01  WS-Trend-Table.
012300     03  WS-Trend-Entry       occurs 12 times
012400                               indexed by WS-Trend-Ix.
012500         05  WS-Trend-Year-Mo pic x(7)        value spaces.
012600         05  WS-Trend-Amt     pic s9(10)v99   comp-3
012700                               value zero.
012800         05  WS-Trend-Cnt     pic 9(7)    comp value zero.
012900*
013000* Vendor table for the top-N cut - built up as vendors are
013100* first seen in the current-period scan, ranked afterwards by
013200* a short selection sort, same two-step as the old card-sort
013300* vacprint relied on before it was converted off RW.
013400*
013500 01  WS-Vendor-Table.
013600     03  WS-Vnd-Entry         occurs 500 times
013700                               indexed by WS-Vnd-Ix.
013800         05  WS-Vnd-Name      pic x(100)      value spaces.
013900         05  WS-Vnd-Amt       pic s9(10)v99   comp-3
014000                               value zero.
014100         05  WS-Vnd-Cnt       pic 9(7)    comp value zero.
014200 01  WS-Vendor-Count          pic 9(5)    comp value zero.
014300 01  WS-Sort-Ix               pic 9(5)    comp value zero.
014400 01  WS-Sort-Best-Ix          pic 9(5)    comp value zero.
014500 01  WS-Print-Count           pic 9(5)    comp value zero.
014600 01  WS-Swap-Name             pic x(100)      value spaces.
014700 01  WS-Swap-Amt              pic s9(10)v99   comp-3 value zero.
014800 01  WS-Swap-Cnt              pic 9(7)    comp value zero.
014900*
015000 01  WS-Trend-Month-Cursor    pic 9(8).
015100*
015200 01  WS-Print-Amount          pic z,zzz,zz9.99-.
015300 01  WS-Print-Pct             pic zz9.9-.
015400 01  WS-Print-Cnt             pic z(6)9.
015500*
015600 01  WS-Hdr-Line-1.
015700     03  filler               pic x(22) value spaces.
015800     03  filler               pic x(36) value
015900         "E X P E N S E   D A S H B O A R D".
016000*
016100 01  WS-Sec-Line.
016200     03  filler               pic x(5)  value spaces.
016300     03  WS-Sec-Title         pic x(28) value spaces.
016400*
016500 01  WS-Sum-Line.
016600     03  WS-Sum-Label         pic x(22) value spaces.
016700     03  filler               pic x(3)  value spaces.
016800     03  WS-Sum-Value         pic x(30) value spaces.
016900*
017000 01  WS-Cat-Det-Line.
017100     03  WS-Cat-Det-Name      pic x(30) value spaces.
017200     03  WS-Cat-Det-Color     pic x(9)  value spaces.
017300     03  WS-Cat-Det-Amount    pic x(14) value spaces.
017400     03  filler               pic x(2)  value spaces.
017500     03  WS-Cat-Det-Pct       pic x(8)  value spaces.
017600*
017700 01  WS-Trend-Det-Line.
017800     03  WS-Trend-Det-Mo      pic x(10) value spaces.
017900     03  WS-Trend-Det-Amount  pic x(14) value spaces.
018000     03  filler               pic x(2)  value spaces.
018100     03  WS-Trend-Det-Cnt     pic z(6)9 value spaces.
018200*
018300 01  WS-Vnd-Det-Line.
018400     03  WS-Vnd-Det-Name      pic x(30) value spaces.
018500     03  filler               pic x(3)  value spaces.
018600     03  WS-Vnd-Det-Amount    pic x(14) value spaces.
018700     03  filler               pic x(2)  value spaces.
018800     03  WS-Vnd-Det-Cnt       pic z(6)9 value spaces.
018900*
019000 procedure division.
019100*===================
019200*
019300 a000-Main                   section.
019400*************************************
019500*
019600     perform  a010-Open-Files.
019700     perform  a020-Read-Parm-Card.
019800     perform  a030-Load-Active-Categories thru a030-Exit.
019900     if       EG-Cat-Count = zero
020000              display EG005 Parm-Org-Id.
020100*
020200     display  WS-Hdr-Line-1.
020300     display  " ".
020400*
020500     perform  g010-Current-Period   thru g010-Exit.
020600     perform  g020-Previous-Period  thru g020-Exit.
020700     perform  g027-Compute-Changes  thru g027-Exit.
020800     perform  g028-Find-Top-Category thru g028-Exit.
020900     perform  g030-Print-Summary    thru g030-Exit.
021000     perform  g035-Print-By-Category thru g035-Exit.
021100     perform  g040-Trend-12-Month   thru g040-Exit.
021200     perform  g050-Top-Vendors      thru g050-Exit.
021300*
021400     perform  a900-Close-Files.
021500     goback.
021600*
021700 a010-Open-Files             section.
021800*************************************
021900*
022000     open     input Parm-File.
022100     open     input Expense-File.
022200     open     input Category-File.
022300*
022400 a020-Read-Parm-Card         section.
022500*************************************
022600*
022700     move     1 to Parm-Rrn.
022800     read     Parm-File.
022900     if       EG-Parm-Status not = "00"
023000              display EG001 EG-Parm-Status
023100              move 8 to return-code
023200              perform a900-Close-Files
023300              goback.
023400*
023500 a030-Load-Active-Categories section.
023600*************************************
023700*
023800     move     zero      to EG-Cat-Count.
023900     set      EG-Cat-Ix to 1.
024000*
024100     perform  a035-Read-One-Category
024200              thru     a035-Exit
024300              until    EG-Sw-Eof = "Y".
024400*
024500 a030-Exit.
024600     exit     section.
024700*
024800 a035-Read-One-Category      section.
024900*************************************
025000*
025100     if       EG-Cat-Ix = 1 and EG-Cat-Count = zero
025200              move     "N" to EG-Sw-Eof.
025300     read     Category-File next record
025400         at end
025500         move "Y" to EG-Sw-Eof
025600         go to a035-Exit.
025700     if       Cat-Org-Id not = Parm-Org-Id
025800              go to a035-Exit.
025900*
026000     move     Cat-Id      to EG-Cat-Tbl-Id (EG-Cat-Ix).
026100     move     Cat-Name    to EG-Cat-Tbl-Name (EG-Cat-Ix).
026200     move     Cat-Color   to EG-Cat-Tbl-Color (EG-Cat-Ix).
026300     move     zero        to WS-Cat-Amt (EG-Cat-Ix)
026400                              WS-Cat-Cnt (EG-Cat-Ix).
026500     set      EG-Cat-Ix   up by 1.
026600     add      1           to EG-Cat-Count.
026700*
026800 a035-Exit.
026900     exit     section.
027000*
027100*-----------------------------------------------------------
027200* Current-period totals, count and per-category breakdown.
027300*-----------------------------------------------------------
027400*
027500 g010-Current-Period         section.
027600*************************************
027700*
027800     move     zero to WS-Cur-Total-Amt WS-Cur-Count.
027900*
028000     move     "N" to EG-Sw-Eof.
028100     move     1   to Exp-Rrn.
028200     start    Expense-File key is not less than Exp-Rrn
028300         invalid key
028400         move "Y" to EG-Sw-Eof.
028500*
028600     perform  g017-Accum-Current-One
028700              thru     g017-Exit
028800              until    EG-At-Eof.
028900*
029000 g010-Exit.
029100     exit     section.
029200*
029300 g017-Accum-Current-One      section.
029400*************************************
029500*
029600     read     Expense-File next record
029700     if       EG-Exp-Status = "10"
029800              move     "Y" to EG-Sw-Eof
029900              go to    g017-Exit.
030000     if       EG-Exp-Status not = "00"
030100              move     "Y" to EG-Sw-Eof
030200              go to    g017-Exit.
030300     if       not Exp-Approved
030400              go to    g017-Exit.
030500     if       Exp-Org-Id not = Parm-Org-Id
030600              go to    g017-Exit.
030700     if       Exp-Date < Parm-From-Date
030800        or    Exp-Date > Parm-To-Date
030900              go to    g017-Exit.
031000*
031100     add      Exp-Amount to WS-Cur-Total-Amt.
031200     add      1          to WS-Cur-Count.
031300     perform  g019-Accum-Category thru g019-Exit.
031400*
031500 g017-Exit.
031600     exit     section.
031700*
031800 g019-Accum-Category         section.
031900*************************************
032000*
032100     move     "N" to EG-Sw-Found.
032200     if       Exp-Category-Id = spaces
032300              go to g019-Exit.
032400*
032500     perform  g0195-Test-One-Cat-Slot
032600              thru     g0195-Exit
032700              varying  EG-Cat-Ix from 1 by 1
032800              until    EG-Cat-Ix > EG-Cat-Count or EG-Was-Found.
032900*
033000 g019-Exit.
033100     exit     section.
033200*
033300 g0195-Test-One-Cat-Slot      section.
033400*************************************
033500*
033600     if       EG-Cat-Tbl-Id (EG-Cat-Ix) = Exp-Category-Id
033700              add  Exp-Amount to WS-Cat-Amt (EG-Cat-Ix)
033800              add  1          to WS-Cat-Cnt (EG-Cat-Ix)
033900              move "Y" to EG-Sw-Found.
034000*
034100 g0195-Exit.
034200     exit     section.
034300*
034400*-----------------------------------------------------------
034500* Previous-period totals - same calendar-day span as the
034600* requested range, ending the day before the range starts.
034700*-----------------------------------------------------------
034800*
034900 g020-Previous-Period        section.
035000*************************************
035100*
035200     move     zero to WS-Prv-Total-Amt WS-Prv-Count.
035300     perform  zz730-Compute-Prev-Window thru zz730-Exit.
035400*
035500     move     "N" to EG-Sw-Eof.
035600     move     1   to Exp-Rrn.
035700     start    Expense-File key is not less than Exp-Rrn
035800         invalid key
035900         move "Y" to EG-Sw-Eof.
036000*
036100     perform  g025-Accum-Previous-One
036200              thru     g025-Exit
036300              until    EG-At-Eof.
036400*
036500 g020-Exit.
036600     exit     section.
036700*
036800 g025-Accum-Previous-One      section.
036900*************************************
037000*
037100     read     Expense-File next record
037200     if       EG-Exp-Status = "10"
037300              move     "Y" to EG-Sw-Eof
037400              go to    g025-Exit.
037500     if       EG-Exp-Status not = "00"
037600              move     "Y" to EG-Sw-Eof
037700              go to    g025-Exit.
037800     if       not Exp-Approved
037900              go to    g025-Exit.
038000     if       Exp-Org-Id not = Parm-Org-Id
038100              go to    g025-Exit.
038200     if       Exp-Date < EG-DT-Prev-From
038300        or    Exp-Date > EG-DT-Prev-To
038400              go to    g025-Exit.
038500*
038600     add      Exp-Amount to WS-Prv-Total-Amt.
038700     add      1          to WS-Prv-Count.
038800*
038900 g025-Exit.
039000     exit     section.
039100*
039200 zz730-Compute-Prev-Window    section.
039300*****************************************
039400*
039500* PeriodDays = calendar days in [Parm-From-Date,Parm-To-Date]
039600* counted inclusive, one day at a time - digit subtraction on
039700* the CCYYMMDD cannot be trusted across a month or year
039800* boundary. PrevTo = From - 1 day. PrevFrom = From - PeriodDays.
039900*
040000     move     Parm-From-Date to EG-DT-Work-Date9.
040100     move     zero           to EG-DT-Period-Days.
040200     perform  zz734-Count-One-Day
040300              thru     zz734-Exit
040400              until    EG-DT-Work-Date9 > Parm-To-Date.
040500*
040600     move     Parm-From-Date to EG-DT-Work-Date9.
040700     perform  zz739-Subtract-One-Day thru zz739-Exit.
040800     move     EG-DT-Work-Date9 to EG-DT-Prev-To.
040900*
041000     move     Parm-From-Date to EG-DT-Work-Date9.
041100     perform  zz739-Subtract-One-Day
041200              thru     zz739-Exit
041300              EG-DT-Period-Days times.
041400     move     EG-DT-Work-Date9 to EG-DT-Prev-From.
041500*
041600 zz730-Exit.
041700     exit     section.
041800*
041900 zz734-Count-One-Day          section.
042000*************************************
042100*
042200     add      1 to EG-DT-Period-Days.
042300     perform  zz738-Add-One-Day thru zz738-Exit.
042400*
042500 zz734-Exit.
042600     exit     section.
042700*
042800 zz738-Add-One-Day            section.
042900*************************************
043000*
043100     add      1 to EG-DT-DD.
043200     perform  zz850-Days-In-Current-Month thru zz850-Exit.
043300     if       EG-DT-DD > EG-DT-Last-Valid-Day
043400              move 1 to EG-DT-DD
043500              add  1 to EG-DT-MM
043600              if   EG-DT-MM > 12
043700                   move 1 to EG-DT-MM
043800                   if   EG-DT-YY = 99
043900                        move 0 to EG-DT-YY
044000                        add  1 to EG-DT-CC
044100                   else
044200                        add  1 to EG-DT-YY
044300                   end-if
044400              end-if
044500     end-if.
044600*
044700 zz738-Exit.
044800     exit     section.
044900*
045000 zz739-Subtract-One-Day       section.
045100*************************************
045200*
045300     subtract 1 from EG-DT-DD.
045400     if       EG-DT-DD = 0
045500              subtract 1 from EG-DT-MM
045600              if   EG-DT-MM = 0
045700                   move 12 to EG-DT-MM
045800                   if   EG-DT-YY = 0
045900                        move 99 to EG-DT-YY
046000                        subtract 1 from EG-DT-CC
046100                   else
046200                        subtract 1 from EG-DT-YY
046300                   end-if
046400              end-if
046500              perform zz850-Days-In-Current-Month thru zz850-Exit
046600              move    EG-DT-Last-Valid-Day to EG-DT-DD
046700     end-if.
046800*
046900 zz739-Exit.
047000     exit     section.
047100*
047200*-----------------------------------------------------------
047300* Percentage change vs. the prior period, 4dp intermediate
047400* then rounded again to 1dp for display, per Finance's memo.
047500*-----------------------------------------------------------
047600*
047700 g027-Compute-Changes         section.
047800*************************************
047900*
048000     if       WS-Prv-Total-Amt = zero
048100              move zero to WS-Pct-Chg-Spend
048200     else
048300              compute  WS-Pct-Chg-Spend-4dp rounded =
048400                       (WS-Cur-Total-Amt - WS-Prv-Total-Amt)
048500                       * 100 / WS-Prv-Total-Amt
048600              compute  WS-Pct-Chg-Spend rounded =
048700                       WS-Pct-Chg-Spend-4dp
048800     end-if.
048900*
049000     if       WS-Prv-Count = zero
049100              move zero to WS-Pct-Chg-Count
049200     else
049300              compute  WS-Pct-Chg-Count-4dp rounded =
049400                       (WS-Cur-Count - WS-Prv-Count)
049500                       * 100 / WS-Prv-Count
049600              compute  WS-Pct-Chg-Count rounded =
049700                       WS-Pct-Chg-Count-4dp
049800     end-if.
049900*
050000     if       WS-Cur-Count = zero
050100              move zero to WS-Avg-Expense
050200     else
050300              compute  WS-Avg-Expense rounded =
050400                       WS-Cur-Total-Amt / WS-Cur-Count
050500     end-if.
050600*
050700 g027-Exit.
050800     exit     section.
050900*
051000 g028-Find-Top-Category       section.
051100*************************************
051200*
051300     move     zero   to WS-Top-Cat-Amt.
051400     move     spaces to WS-Top-Cat-Name WS-Top-Cat-Color.
051500*
051600     if       EG-Cat-Count not = zero
051700              perform  g029-Test-One-Cat-Max
051800                       thru     g029-Exit
051900                       varying  EG-Cat-Ix from 1 by 1
052000                       until    EG-Cat-Ix > EG-Cat-Count.
052100*
052200 g028-Exit.
052300     exit     section.
052400*
052500 g029-Test-One-Cat-Max        section.
052600*************************************
052700*
052800     if       WS-Cat-Amt (EG-Cat-Ix) > WS-Top-Cat-Amt
052900              move WS-Cat-Amt (EG-Cat-Ix)  to WS-Top-Cat-Amt
053000              move EG-Cat-Tbl-Name (EG-Cat-Ix)
053100                                            to WS-Top-Cat-Name
053200              move EG-Cat-Tbl-Color (EG-Cat-Ix)
053300                                            to WS-Top-Cat-Color.
053400*
053500 g029-Exit.
053600     exit     section.
053700*
053800 g030-Print-Summary           section.
053900*************************************
054000*
054100     move     "SUMMARY"            to WS-Sec-Title.
054200     display  WS-Sec-Line.
054300*
054400     move     "TOTAL SPEND"        to WS-Sum-Label.
054500     move     WS-Cur-Total-Amt     to WS-Print-Amount.
054600     move     WS-Print-Amount      to WS-Sum-Value.
054700     display  WS-Sum-Line.
054800*
054900     move     "EXPENSE COUNT"      to WS-Sum-Label.
055000     move     WS-Cur-Count         to WS-Print-Cnt.
055100     move     WS-Print-Cnt         to WS-Sum-Value.
055200     display  WS-Sum-Line.
055300*
055400     move     "AVERAGE EXPENSE"    to WS-Sum-Label.
055500     move     WS-Avg-Expense       to WS-Print-Amount.
055600     move     WS-Print-Amount      to WS-Sum-Value.
055700     display  WS-Sum-Line.
055800*
055900     move     "TOP CATEGORY"       to WS-Sum-Label.
056000     if       WS-Top-Cat-Amt = zero
056100              move "NONE" to WS-Sum-Value
056200     else
056300              move WS-Top-Cat-Name to WS-Sum-Value
056400     end-if.
056500     display  WS-Sum-Line.
056600*
056700     move     "PCT CHANGE SPEND"   to WS-Sum-Label.
056800     move     WS-Pct-Chg-Spend     to WS-Print-Pct.
056900     move     WS-Print-Pct         to WS-Sum-Value.
057000     display  WS-Sum-Line.
057100*
057200     move     "PCT CHANGE COUNT"   to WS-Sum-Label.
057300     move     WS-Pct-Chg-Count     to WS-Print-Pct.
057400     move     WS-Print-Pct         to WS-Sum-Value.
057500     display  WS-Sum-Line.
057600*
057700 g030-Exit.
057800     exit     section.
057900*
058000*-----------------------------------------------------------
058100* Spend by category - each category's share of the current-
058200* period total, ordered the way the table was loaded (no
058300* further sort asked for).
058400*-----------------------------------------------------------
058500*
058600 g035-Print-By-Category       section.
058700*************************************
058800*
058900     move     "SPEND BY CATEGORY" to WS-Sec-Title.
059000     display  WS-Sec-Line.
059100*
059200     if       EG-Cat-Count not = zero
059300              perform  g037-Print-One-Category
059400                       thru     g037-Exit
059500                       varying  EG-Cat-Ix from 1 by 1
059600                       until    EG-Cat-Ix > EG-Cat-Count.
059700*
059800 g035-Exit.
059900     exit     section.
060000*
060100 g037-Print-One-Category      section.
060200*************************************
060300*
060400     if       WS-Cur-Total-Amt = zero
060500              move zero to WS-Cat-Share
060600     else
060700              compute  WS-Cat-Share-4dp rounded =
060800                       WS-Cat-Amt (EG-Cat-Ix) * 100
060900                       / WS-Cur-Total-Amt
061000              compute  WS-Cat-Share rounded = WS-Cat-Share-4dp
061100     end-if.
061200*
061300     move     EG-Cat-Tbl-Name  (EG-Cat-Ix) to WS-Cat-Det-Name.
061400     move     EG-Cat-Tbl-Color (EG-Cat-Ix) to WS-Cat-Det-Color.
061500     move     WS-Cat-Amt (EG-Cat-Ix)       to WS-Print-Amount.
061600     move     WS-Print-Amount              to WS-Cat-Det-Amount.
061700     move     WS-Cat-Share                 to WS-Print-Pct.
061800     move     WS-Print-Pct                 to WS-Cat-Det-Pct.
061900     display  WS-Cat-Det-Line.
062000*
062100 g037-Exit.
062200     exit     section.
062300*
062400*-----------------------------------------------------------
062500* Trailing 12-month trend - one extra one-month scan of the
062600* expense file per bucket, oldest bucket printed first. The
062700* month cursor is walked backward from the requested "to"
062800* month, current month goes in slot 12.
062900*-----------------------------------------------------------
063000*
063100 g040-Trend-12-Month          section.
063200*************************************
063300*
063400     move     "MONTHLY TREND"  to WS-Sec-Title.
063500     display  WS-Sec-Line.
063600*
063700     move     Parm-To-Date to WS-Trend-Month-Cursor.
063800*
063900     perform  g045-Build-One-Trend-Bucket
064000              thru     g045-Exit
064100              varying  WS-Trend-Ix from 12 by -1
064200              until    WS-Trend-Ix < 1.
064300*
064400     perform  g048-Print-One-Trend-Line
064500              thru     g048-Exit
064600              varying  WS-Trend-Ix from 1 by 1
064700              until    WS-Trend-Ix > 12.
064800*
064900 g040-Exit.
065000     exit     section.
065100*
065200 g045-Build-One-Trend-Bucket  section.
065300*************************************
065400*
065500     move     zero   to WS-Trend-Amt (WS-Trend-Ix)
065600                         WS-Trend-Cnt (WS-Trend-Ix).
065700     move     WS-Trend-Month-Cursor to EG-DT-Work-Date9.
065800     perform  zz710-Month-Start-End thru zz710-Exit.
065900*
066000     move     EG-DT-CC to WS-Trend-Year-Mo (WS-Trend-Ix) (1:2).
066100     move     EG-DT-YY to WS-Trend-Year-Mo (WS-Trend-Ix) (3:2).
066200     move     "-"      to WS-Trend-Year-Mo (WS-Trend-Ix) (5:1).
066300     move     EG-DT-MM to WS-Trend-Year-Mo (WS-Trend-Ix) (6:2).
066400*
066500     move     "N" to EG-Sw-Eof.
066600     move     1   to Exp-Rrn.
066700     start    Expense-File key is not less than Exp-Rrn
066800         invalid key
066900         move "Y" to EG-Sw-Eof.
067000*
067100     perform  g047-Accum-Trend-One
067200              thru     g047-Exit
067300              until    EG-At-Eof.
067400*
067500* Step the cursor back one calendar month for the next (older)
067600* bucket - move to the 1st of the current month, back up a
067700* day onto the last day of the prior month.
067800*
067900     move     EG-DT-Month-Start to EG-DT-Work-Date9.
068000     perform  zz739-Subtract-One-Day thru zz739-Exit.
068100     move     EG-DT-Work-Date9 to WS-Trend-Month-Cursor.
068200*
068300 g045-Exit.
068400     exit     section.
068500*
068600 g047-Accum-Trend-One         section.
068700*************************************
068800*
068900     read     Expense-File next record
069000     if       EG-Exp-Status = "10"
069100              move     "Y" to EG-Sw-Eof
069200              go to    g047-Exit.
069300     if       EG-Exp-Status not = "00"
069400              move     "Y" to EG-Sw-Eof
069500              go to    g047-Exit.
069600     if       not Exp-Approved
069700              go to    g047-Exit.
069800     if       Exp-Org-Id not = Parm-Org-Id
069900              go to    g047-Exit.
070000     if       Exp-Date < EG-DT-Month-Start
070100        or    Exp-Date > EG-DT-Month-End
070200              go to    g047-Exit.
070300*
070400     add      Exp-Amount to WS-Trend-Amt (WS-Trend-Ix).
070500     add      1          to WS-Trend-Cnt (WS-Trend-Ix).
070600*
070700 g047-Exit.
070800     exit     section.
070900*
071000 zz710-Month-Start-End        section.
071100*************************************
071200*
071300* Input  EG-DT-Work-Date9. Output EG-DT-Month-Start/End.
071400*
071500     move     EG-DT-CC to EG-DT-R-CC.
071600     move     EG-DT-YY to EG-DT-R-YY.
071700     move     EG-DT-MM to EG-DT-R-MM.
071800     move     1        to EG-DT-R-DD.
071900     move     EG-DT-Result-Date9 to EG-DT-Month-Start.
072000*
072100     perform  zz850-Days-In-Current-Month thru zz850-Exit.
072200*
072300     move     EG-DT-CC to EG-DT-R-CC.
072400     move     EG-DT-YY to EG-DT-R-YY.
072500     move     EG-DT-MM to EG-DT-R-MM.
072600     move     EG-DT-Last-Valid-Day to EG-DT-R-DD.
072700     move     EG-DT-Result-Date9 to EG-DT-Month-End.
072800*
072900 zz710-Exit.
073000     exit     section.
073100*
073200 g048-Print-One-Trend-Line    section.
073300*************************************
073400*
073500     move     WS-Trend-Year-Mo (WS-Trend-Ix) to WS-Trend-Det-Mo.
073600     move     WS-Trend-Amt (WS-Trend-Ix)     to WS-Print-Amount.
073700     move     WS-Print-Amount                to WS-Trend-Det-Amount.
073800     move     WS-Trend-Cnt (WS-Trend-Ix)     to WS-Trend-Det-Cnt.
073900     display  WS-Trend-Det-Line.
074000*
074100 g048-Exit.
074200     exit     section.
074300*
074400*-----------------------------------------------------------
074500* Top vendors - built from the current-period scan already
074600* done for g010, ranked here by a short selection sort and
074700* truncated to Parm-Top-N.
074800*-----------------------------------------------------------
074900*
075000 g050-Top-Vendors             section.
075100*************************************
075200*
075300     move     "TOP VENDORS" to WS-Sec-Title.
075400     display  WS-Sec-Line.
075500*
075600     move     zero to WS-Vendor-Count.
075700*
075800     move     "N" to EG-Sw-Eof.
075900     move     1   to Exp-Rrn.
076000     start    Expense-File key is not less than Exp-Rrn
076100         invalid key
076200         move "Y" to EG-Sw-Eof.
076300*
076400     perform  g055-Accum-Vendor-One
076500              thru     g055-Exit
076600              until    EG-At-Eof.
076700*
076800     if       WS-Vendor-Count not = zero
076900              perform  g060-Rank-One-Vendor-Slot
077000                       thru     g060-Exit
077100                       varying  WS-Sort-Ix from 1 by 1
077200                       until    WS-Sort-Ix >= WS-Vendor-Count.
077300*
077400     move     WS-Vendor-Count to WS-Print-Count.
077500     if       Parm-Top-N not = zero
077600        and   Parm-Top-N < WS-Print-Count
077700              move Parm-Top-N to WS-Print-Count.
077800*
077900     if       WS-Print-Count not = zero
078000              perform  g070-Print-One-Vendor
078100                       thru     g070-Exit
078200                       varying  WS-Vnd-Ix from 1 by 1
078300                       until    WS-Vnd-Ix > WS-Print-Count.
078400*
078500 g050-Exit.
078600     exit     section.
078700*
078800 g055-Accum-Vendor-One        section.
078900*************************************
079000*
079100     read     Expense-File next record
079200     if       EG-Exp-Status = "10"
079300              move     "Y" to EG-Sw-Eof
079400              go to    g055-Exit.
079500     if       EG-Exp-Status not = "00"
079600              move     "Y" to EG-Sw-Eof
079700              go to    g055-Exit.
079800     if       not Exp-Approved
079900              go to    g055-Exit.
080000     if       Exp-Org-Id not = Parm-Org-Id
080100              go to    g055-Exit.
080200     if       Exp-Date < Parm-From-Date
080300        or    Exp-Date > Parm-To-Date
080400              go to    g055-Exit.
080500*
080600     move     "N" to EG-Sw-Found.
080700     if       WS-Vendor-Count not = zero
080800              perform  g057-Test-One-Vnd-Slot
080900                       thru     g057-Exit
081000                       varying  WS-Vnd-Ix from 1 by 1
081100                       until    WS-Vnd-Ix > WS-Vendor-Count
081200                                or EG-Was-Found.
081300*
081400     if       not EG-Was-Found and WS-Vendor-Count < 500
081500              add  1 to WS-Vendor-Count
081600              set  WS-Vnd-Ix to WS-Vendor-Count
081700              move Exp-Vendor-Name to WS-Vnd-Name (WS-Vnd-Ix)
081800              move Exp-Amount      to WS-Vnd-Amt  (WS-Vnd-Ix)
081900              move 1               to WS-Vnd-Cnt  (WS-Vnd-Ix).
082000*
082100 g055-Exit.
082200     exit     section.
082300*
082400 g057-Test-One-Vnd-Slot       section.
082500*************************************
082600*
082700     if       WS-Vnd-Name (WS-Vnd-Ix) = Exp-Vendor-Name
082800              add  Exp-Amount to WS-Vnd-Amt (WS-Vnd-Ix)
082900              add  1          to WS-Vnd-Cnt (WS-Vnd-Ix)
083000              move "Y" to EG-Sw-Found.
083100*
083200 g057-Exit.
083300     exit     section.
083400*
083500 g060-Rank-One-Vendor-Slot    section.
083600*************************************
083700*
083800* Straight selection sort, descending on amount - the vendor
083900* table tops out at 500 rows so the N-squared cost never gets
084000* close to mattering for a per-org batch run.
084100*
084200     move     WS-Sort-Ix to WS-Sort-Best-Ix.
084300*
084400     perform  g065-Test-One-Better-Vendor
084500              thru     g065-Exit
084600              varying  WS-Vnd-Ix from WS-Sort-Ix by 1
084700              until    WS-Vnd-Ix > WS-Vendor-Count.
084800*
084900     if       WS-Sort-Best-Ix not = WS-Sort-Ix
085000              move WS-Vnd-Name (WS-Sort-Ix) to WS-Swap-Name
085100              move WS-Vnd-Amt  (WS-Sort-Ix) to WS-Swap-Amt
085200              move WS-Vnd-Cnt  (WS-Sort-Ix) to WS-Swap-Cnt
085300              move WS-Vnd-Name (WS-Sort-Best-Ix)
085400                                             to WS-Vnd-Name (WS-Sort-Ix)
085500              move WS-Vnd-Amt  (WS-Sort-Best-Ix)
085600                                             to WS-Vnd-Amt  (WS-Sort-Ix)
085700              move WS-Vnd-Cnt  (WS-Sort-Best-Ix)
085800                                             to WS-Vnd-Cnt  (WS-Sort-Ix)
085900              move WS-Swap-Name              to WS-Vnd-Name (WS-Sort-Best-Ix)
086000              move WS-Swap-Amt               to WS-Vnd-Amt  (WS-Sort-Best-Ix)
086100              move WS-Swap-Cnt               to WS-Vnd-Cnt  (WS-Sort-Best-Ix).
086200*
086300 g060-Exit.
086400     exit     section.
086500*
086600 g065-Test-One-Better-Vendor  section.
086700*************************************
086800*
086900     if       WS-Vnd-Amt (WS-Vnd-Ix) > WS-Vnd-Amt (WS-Sort-Best-Ix)
087000              set WS-Sort-Best-Ix to WS-Vnd-Ix.
087100*
087200 g065-Exit.
087300     exit     section.
087400*
087500 g070-Print-One-Vendor        section.
087600*************************************
087700*
087800     move     WS-Vnd-Name (WS-Vnd-Ix) to WS-Vnd-Det-Name.
087900     move     WS-Vnd-Amt  (WS-Vnd-Ix) to WS-Print-Amount.
088000     move     WS-Print-Amount         to WS-Vnd-Det-Amount.
088100     move     WS-Vnd-Cnt  (WS-Vnd-Ix) to WS-Vnd-Det-Cnt.
088200     display  WS-Vnd-Det-Line.
088300*
088400 g070-Exit.
088500     exit     section.
088600*
088700 zz850-Days-In-Current-Month  section.
088800*************************************
088900*
089000* Input EG-DT-MM / EG-DT-CC / EG-DT-YY (the CC/YY pair being
089100* tested).  Output EG-DT-Last-Valid-Day.
089200*
089300     move     EG-DT-MM to EG-DT-Trend-Ix.
089400     move     EG-DT-Days-In-Mo (EG-DT-Trend-Ix)
089500                              to EG-DT-Last-Valid-Day.
089600     compute  EG-DT-Work-CCYY = EG-DT-CC * 100 + EG-DT-YY.
089700     if       EG-DT-MM = 2
089800        and   (function mod (EG-DT-Work-CCYY, 4) = 0)
089900        and   ((function mod (EG-DT-Work-CCYY, 100) not = 0)
090000               or (function mod (EG-DT-Work-CCYY, 400) = 0))
090100              move 29 to EG-DT-Last-Valid-Day.
090200*
090300 zz850-Exit.
090400     exit     section.
090500*
090600 a900-Close-Files            section.
090700*************************************
090800*
090900     close    Parm-File Expense-File Category-File.
091000*
091100 a900-Exit.
091200     exit     section.
