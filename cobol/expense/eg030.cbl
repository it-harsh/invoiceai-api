000100*****************************************************************
000200*                                                               *
000300*                  Expense Governance                          *
000400*            Recurring Expense Posting Sweep                   *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.         eg030.
001200*
001300*    Author.             M J Harwood, for Applewood Computers.
001400*    Installation.       Applewood Computers.
001500*    Date-Written.       18/12/2025.
001600*    Date-Compiled.
001700*    Security.           Copyright (C) 2025-2026 & later,
001800*                        Vincent Bryan Coen.
001900*                        Distributed under the GNU General
002000*                        Public License.  See file COPYING.
002100*
002200*    Remarks.            Global sweep, no org scoping - scans
002300*                        every active recurring-expense template
002400*                        whose next-due-date has arrived, posts
002500*                        an APPROVED expense for it and advances
002600*                        the template's own due date by one unit
002700*                        of its billing frequency.  One record's
002800*                        failure is logged and skipped, it must
002900*                        never abort the sweep - see r020.
003000*
003100*    Called modules.     None.
003200*
003300*    Files used.
003400*                        EGPARM.  Run-control card (today only).
003500*                        EGREC.   Recurring expense templates.
003600*                        EGEXP.   Expense master (output).
003700*
003800*    Error messages used.
003900*                        EG006, EG010, EG011, EG012, EG013.
004000*
004100* Changes:
004200* 18/12/25 mjh - 1.0.00 Created.
004300* 27/12/25 vbc -    .01 Confirmed the posted date is the due
004400*                       date that was matched, not today - a
004500*                       late-run sweep was stamping today's
004600*                       date and throwing off month totals.
004700* 09/01/26 vbc -    .02 Month/quarter/year advance moved out to
004800*                       the shared wsegdate.cob so eg020 and
004900*                       egdshrp can use the same end-of-month
005000*                       clamp logic.
005100* 21/01/26 vbc -    .03 A record whose post fails no longer has
005200*                       its due date advanced - ticket EG-55,
005300*                       it was silently skipping a cycle on
005400*                       every write error instead of retrying
005500*                       next sweep.
005600*
005700*****************************************************************
005800*
005900 environment             division.
006000*================================
006100*
006200 configuration           section.
006300 special-names.
006400     C01 is TOP-OF-FORM.
006500*
006600 input-output            section.
006700 file-control.
006800 copy "selegfil.cob".
006900*
007000 data                    division.
007100*================================
007200*
007300 file section.
007400 copy "fdegfil.cob".
007500*
007600 working-storage section.
007700*-----------------------
007800 77  Prog-Name            pic x(17)   value "EG030   (1.0.03)".
007900*
008000 copy "wsegwork.cob".
008100 copy "wsegdate.cob".
008200 copy "wsegmsg.cob".
008300*
008400 01  WS-Today              pic 9(8).
008500 01  WS-Due-Date-Used      pic 9(8).
008600 01  WS-Processed-Count    pic 9(7)    comp    value zero.
008700 01  WS-Skipped-Count      pic 9(7)    comp    value zero.
008800 01  EG-Sw-Post-Failed     pic x       value "N".
008900     88  EG-Post-Failed    value "Y".
009000*
009100 procedure division.
009200*===================
009300*
009400 a000-Main                   section.
009500*************************************
009600*
009700     perform  a010-Open-Files.
009800     perform  a020-Read-Parm-Card.
009900     move     function current-date (1:8) to WS-Today.
010000*
010100     move     "N" to EG-Sw-Eof.
010200*
010300     perform  r010-Process-One-Due-Record
010400              thru     r010-Exit
010500              until    EG-At-Eof.
010600*
010700     display  EG013 " " WS-Processed-Count
010800              " posted, " WS-Skipped-Count " skipped".
010900     move     WS-Processed-Count to return-code.
011000*
011100     perform  a900-Close-Files.
011200     goback.
011300*
011400 a010-Open-Files             section.
011500*************************************
011600*
011700     open     input Parm-File.
011800     open     i-o   Recurring-File.
011900     open     i-o   Expense-File.
012000     if       EG-Exp-Status = "05" or "35"
012100              close    Expense-File
012200              open     output Expense-File
012300              close    Expense-File
012400              open     i-o    Expense-File.
012500*
012600 a020-Read-Parm-Card         section.
012700*************************************
012800*
012900* Today's date may be supplied on the run card for reruns and
013000* testing; zero means "use the system clock".
013100*
013200     move     1 to Parm-Rrn.
013300     read     Parm-File.
013400     if       EG-Parm-Status not = "00"
013500              display EG001 EG-Parm-Status
013600              move 8 to return-code
013700              perform a900-Close-Files
013800              goback.
013900     if       Parm-From-Date not = zero
014000              move Parm-From-Date to WS-Today.
014100*
014200 r010-Process-One-Due-Record section.
014300*************************************
014400*
014500     read     Recurring-File
014600         at end
014700         move "Y" to EG-Sw-Eof
014800         go to r010-Exit.
014900*
015000     if       Rec-Is-Active not = "Y"
015100              go to r010-Exit.
015200     if       Rec-Next-Due-Date > WS-Today
015300              go to r010-Exit.
015400*
015500     move     "N"             to EG-Sw-Post-Failed.
015600     move     Rec-Next-Due-Date to WS-Due-Date-Used.
015700*
015800     perform  r020-Post-Expense thru r020-Exit.
015900*
016000     if       EG-Post-Failed
016100              add 1 to WS-Skipped-Count
016200              display EG010 " rec-id=" Rec-Id
016300              go to r010-Exit.
016400*
016500     perform  r030-Advance-Due-Date thru r030-Exit.
016600     move     WS-Today to Rec-Last-Created-At.
016700*
016800     rewrite  EG-Recurring-Record.
016900     if       EG-Rec-Status not = "00"
017000              display EG011 EG-Rec-Status
017100              add 1 to WS-Skipped-Count
017200              go to r010-Exit.
017300*
017400     add      1 to WS-Processed-Count.
017500*
017600 r010-Exit.
017700     exit     section.
017800*
017900 r020-Post-Expense           section.
018000*************************************
018100*
018200     add      1 to Exp-Next-Rrn.
018300     move     Exp-Next-Rrn to Exp-Rrn.
018400*
018500     move     spaces           to EG-Expense-Record.
018600     string   Rec-Id (1:28) WS-Due-Date-Used delimited by size
018700              into Exp-Id.
018800     move     Rec-Org-Id       to Exp-Org-Id.
018900     move     Rec-Category-Id  to Exp-Category-Id.
019000     move     Rec-Vendor-Name  to Exp-Vendor-Name.
019100     move     Rec-Amount       to Exp-Amount.
019200     move     Rec-Currency     to Exp-Currency.
019300     move     Rec-Tax-Amount   to Exp-Tax-Amount.
019400     move     WS-Due-Date-Used to Exp-Date.
019500     move     Rec-Description  to Exp-Description.
019600     move     "APPROVED"       to Exp-Status.
019700     move     zero             to Exp-Ai-Conf.
019800     move     "N"              to Exp-Duplicate.
019900*
020000     write    EG-Expense-Record.
020100     if       EG-Exp-Status not = "00"
020200              display EG012 EG-Exp-Status
020300              subtract 1 from Exp-Next-Rrn
020400              move "Y" to EG-Sw-Post-Failed.
020500*
020600 r020-Exit.
020700     exit     section.
020800*
020900 r030-Advance-Due-Date       section.
021000*************************************
021100*
021200* Advances Rec-Next-Due-Date by exactly one unit of
021300* Rec-Frequency, measured from the CURRENT next-due-date (not
021400* from today).  Month/quarter/year arithmetic clamps to the
021500* last valid day when the target month is shorter.
021600*
021700     move     Rec-Next-Due-Date to EG-DT-Work-Date9.
021800*
021900     evaluate true
022000         when Rec-Weekly
022100              perform zz810-Add-Days
022200                      thru zz810-Exit
022300         when Rec-Monthly
022400              move  1 to EG-DT-Period-Days
022500              perform zz820-Add-Months
022600                      thru zz820-Exit
022700         when Rec-Quarterly
022800              move  3 to EG-DT-Period-Days
022900              perform zz820-Add-Months
023000                      thru zz820-Exit
023100         when Rec-Yearly
023200              perform zz830-Add-Year
023300                      thru zz830-Exit
023400         when other
023500              move  EG-DT-Work-Date9 to EG-DT-Result-Date9
023600     end-evaluate.
023700*
023800     move     EG-DT-Result-Date9 to Rec-Next-Due-Date.
023900*
024000 r030-Exit.
024100     exit     section.
024200*
024300 zz810-Add-Days              section.
024400*************************************
024500*
024600* WEEKLY - plus 7 calendar days, using the days-in-month
024700* table to roll over month/year boundaries.
024800*
024900     move     EG-DT-DD to EG-DT-R-DD.
025000     add      7 to EG-DT-R-DD.
025100     move     EG-DT-CC to EG-DT-R-CC.
025200     move     EG-DT-YY to EG-DT-R-YY.
025300     move     EG-DT-MM to EG-DT-R-MM.
025400*
025500     perform  zz850-Days-In-Current-Month thru zz850-Exit.
025600*
025700     perform  zz815-Roll-Day-To-Next-Month
025800              thru     zz815-Exit
025900              until    EG-DT-R-DD not > EG-DT-Last-Valid-Day.
026000*
026100 zz810-Exit.
026200     exit     section.
026300*
026400 zz815-Roll-Day-To-Next-Month section.
026500*********************************************
026600*
026700     subtract EG-DT-Last-Valid-Day from EG-DT-R-DD.
026800     add      1 to EG-DT-R-MM.
026900     if       EG-DT-R-MM > 12
027000              move 1 to EG-DT-R-MM
027100              if   EG-DT-R-YY = 99
027200                   move 0 to EG-DT-R-YY
027300                   add  1 to EG-DT-R-CC
027400              else
027500                   add  1 to EG-DT-R-YY
027600              end-if
027700     end-if.
027800     move     EG-DT-R-CC to EG-DT-CC.
027900     move     EG-DT-R-YY to EG-DT-YY.
028000     move     EG-DT-R-MM to EG-DT-MM.
028100     perform  zz850-Days-In-Current-Month thru zz850-Exit.
028200*
028300 zz815-Exit.
028400     exit     section.
028500*
028600 zz820-Add-Months            section.
028700*************************************
028800*
028900* MONTHLY (EG-DT-Period-Days = 1) or QUARTERLY (= 3) - same
029000* day-of-month, or the last valid day if the target month is
029100* shorter than the current day-of-month.
029200*
029300     move     EG-DT-CC to EG-DT-R-CC.
029400     move     EG-DT-YY to EG-DT-R-YY.
029500     compute  EG-DT-R-MM = EG-DT-MM + EG-DT-Period-Days.
029600*
029700     perform  zz825-Roll-Month-To-Year
029800              thru     zz825-Exit
029900              until    EG-DT-R-MM not > 12.
030000*
030100     move     EG-DT-R-CC to EG-DT-CC.
030200     move     EG-DT-R-YY to EG-DT-YY.
030300     move     EG-DT-R-MM to EG-DT-MM.
030400     perform  zz850-Days-In-Current-Month thru zz850-Exit.
030500*
030600     if       EG-DT-DD > EG-DT-Last-Valid-Day
030700              move EG-DT-Last-Valid-Day to EG-DT-R-DD
030800     else
030900              move EG-DT-DD to EG-DT-R-DD
031000     end-if.
031100*
031200 zz820-Exit.
031300     exit     section.
031400*
031500 zz825-Roll-Month-To-Year    section.
031600*************************************
031700*
031800     subtract 12 from EG-DT-R-MM.
031900     if       EG-DT-R-YY = 99
032000              move 0 to EG-DT-R-YY
032100              add  1 to EG-DT-R-CC
032200     else
032300              add  1 to EG-DT-R-YY
032400     end-if.
032500*
032600 zz825-Exit.
032700     exit     section.
032800*
032900 zz830-Add-Year               section.
033000*************************************
033100*
033200* YEARLY - same month/day next year, clamped for 29 Feb on a
033300* non-leap target year.
033400*
033500     move     EG-DT-CC to EG-DT-R-CC.
033600     if       EG-DT-YY = 99
033700              move 0 to EG-DT-R-YY
033800              add  1 to EG-DT-R-CC
033900     else
034000              add  1 to EG-DT-YY giving EG-DT-R-YY
034100     end-if.
034200     move     EG-DT-MM to EG-DT-R-MM.
034300     move     EG-DT-R-CC to EG-DT-CC.
034400     move     EG-DT-R-YY to EG-DT-YY.
034500     perform  zz850-Days-In-Current-Month thru zz850-Exit.
034600     if       EG-DT-DD > EG-DT-Last-Valid-Day
034700              move EG-DT-Last-Valid-Day to EG-DT-R-DD
034800     else
034900              move EG-DT-DD to EG-DT-R-DD
035000     end-if.
035100*
035200 zz830-Exit.
035300     exit     section.
035400*
035500 zz850-Days-In-Current-Month section.
035600*************************************
035700*
035800* Input EG-DT-MM / EG-DT-CC / EG-DT-YY (the CC/YY pair being
035900* tested).  Output EG-DT-Last-Valid-Day.
036000*
036100     move     EG-DT-MM to EG-DT-Trend-Ix.
036200     move     EG-DT-Days-In-Mo (EG-DT-Trend-Ix)
036300                              to EG-DT-Last-Valid-Day.
036400     compute  EG-DT-Work-CCYY = EG-DT-CC * 100 + EG-DT-YY.
036500     if       EG-DT-MM = 2
036600        and   (function mod (EG-DT-Work-CCYY, 4) = 0)
036700        and   ((function mod (EG-DT-Work-CCYY, 100) not = 0)
036800               or (function mod (EG-DT-Work-CCYY, 400) = 0))
036900              move 29 to EG-DT-Last-Valid-Day.
037000*
037100 zz850-Exit.
037200     exit     section.
037300*
037400 a900-Close-Files            section.
037500*************************************
037600*
037700     close    Parm-File Recurring-File Expense-File.
037800*
037900 a900-Exit.
038000     exit     section.
