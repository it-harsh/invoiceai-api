000100*****************************************************************
000200*                                                               *
000300*                  Expense Governance                          *
000400*         Budget Progress Report  /  Budget Alert Check        *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.         eg020.
001200*
001300*    Author.             M J Harwood, for Applewood Computers.
001400*    Installation.       Applewood Computers.
001500*    Date-Written.       12/12/2025.
001600*    Date-Compiled.
001700*    Security.           Copyright (C) 2025-2026 & later,
001800*                        Vincent Bryan Coen.
001900*                        Distributed under the GNU General
002000*                        Public License.  See file COPYING.
002100*
002200*    Remarks.            Two functions off the one run card,
002300*                        same switch-by-Parm-Function idiom as
002400*                        the old py000 menu:
002500*                        Parm-Function = "P" - print the budget
002600*                          progress report for the org.
002700*                        Parm-Function = "A" - check the one
002800*                          overall budget and (if the posted
002900*                          expense carries a category) the one
003000*                          category budget, firing a threshold
003100*                          alert at most once per budget/type/
003200*                          month.
003300*
003400*    Called modules.     None.
003500*
003600*    Files used.
003700*                        EGPARM.  Run-control card.
003800*                        EGBUD.   Budget configuration.
003900*                        EGEXP.   Expense master.
004000*                        EGALT.   Budget alert (idempotency).
004100*
004200* Changes:
004300* 12/12/25 mjh - 1.0.00 Created - progress report only.
004400* 21/12/25 vbc -    .01 Added the "A" function for post-approval
004500*                       alert checking - was a separate module
004600*                       pynnn style but folded in here since it
004700*                       shares all of the budget-table logic.
004800* 04/01/26 vbc -    .02 100% now takes priority over 80% inside
004900*                       one check - was firing both when spend
005000*                       jumped straight past 100 in one expense.
005100* 15/01/26 vbc -    .03 Percentage rounding confirmed HALF_UP at
005200*                       2 decimals per Finance's request.
005300* 10/02/26 vbc -    .04 a085's own-field compare "Alt-Type =
005400*                       Alt-Type" was always true - the next
005500*                       record read in a085 overwrites the whole
005600*                       Alert-File buffer before the compare
005700*                       runs, so a THRESHOLD_100 alert could be
005800*                       wrongly suppressed by a prior THRESHOLD_80
005900*                       for the same budget/month.  Alert type
006000*                       is now held in WS-Alert-Type before the
006100*                       scan and compared/restamped from there -
006200*                       also fixes Alt-Type coming out blank on
006300*                       every write, it was cleared by the
006400*                       spaces move and never put back.
006500*
006600*****************************************************************
006700*
006800 environment             division.
006900*================================
007000*
007100 configuration           section.
007200 special-names.
007300     C01 is TOP-OF-FORM.
007400*
007500 input-output            section.
007600 file-control.
007700 copy "selegfil.cob".
007800*
007900 data                    division.
008000*================================
008100*
008200 file section.
008300 copy "fdegfil.cob".
008400*
008500 working-storage section.
008600*-----------------------
008700 77  Prog-Name            pic x(17)   value "EG020   (1.0.04)".
008800*
008900 copy "wsegwork.cob".
009000 copy "wsegdate.cob".
009100 copy "wsegmsg.cob".
009200*
009300 01  WS-Today              pic 9(8).
009400 01  WS-Check-Org-Id       pic x(36).
009500 01  WS-Check-Cat-Id       pic x(36).
009600 01  WS-Check-Date         pic 9(8).
009700*
009800 01  WS-Actual-Spend       pic s9(10)v99    comp-3  value zero.
009900 01  WS-Pctg-100           pic s9(7)v99     comp-3  value zero.
010000 01  WS-Pctg-Rounded       pic s9(3)v99     comp-3  value zero.
010100 01  WS-Alert-Type         pic x(14)        value spaces.
010200 01  WS-Status-Text        pic x(8).
010300*
010400 01  EG-Prog-Hdr           pic x(60).
010500 01  WS-Rpt-Amt            pic z(9)9.99.
010600 01  WS-Rpt-Pct            pic zz9.99.
010700*
010800 procedure division.
010900*===================
011000*
011100 a000-Main                   section.
011200*************************************
011300*
011400     perform  a010-Open-Files.
011500     perform  a020-Read-Parm-Card.
011600     move     function current-date (1:8) to WS-Today.
011700*
011800     perform  a030-Load-Org-Budgets thru a030-Exit.
011900*
012000     if       Parm-Budget-Progress
012100              perform  p010-Progress-Report thru p010-Exit
012200     else
012300              perform  a040-Get-Checked-Expense thru a040-Exit
012400              perform  a050-Check-Both-Budgets thru a050-Exit
012500     end-if.
012600*
012700     perform  a900-Close-Files.
012800     goback.
012900*
013000 a010-Open-Files             section.
013100*************************************
013200*
013300     open     input Parm-File.
013400     open     input Budget-File.
013500     open     i-o   Expense-File.
013600     open     i-o   Alert-File.
013700     if       EG-Alt-Status = "05" or "35"
013800              close    Alert-File
013900              open     output Alert-File
014000              close    Alert-File
014100              open     i-o    Alert-File.
014200*
014300 a020-Read-Parm-Card         section.
014400*************************************
014500*
014600     move     1 to Parm-Rrn.
014700     read     Parm-File.
014800     if       EG-Parm-Status not = "00"
014900              display EG001 EG-Parm-Status
015000              move 8 to return-code
015100              perform a900-Close-Files
015200              goback.
015300*
015400 a030-Load-Org-Budgets       section.
015500*************************************
015600*
015700     move     zero to EG-Bud-Count.
015800     move     "N"  to EG-Sw-Eof.
015900*
016000     perform  a035-Read-One-Budget
016100              thru     a035-Exit
016200              until    EG-Sw-Eof = "Y".
016300*
016400 a030-Exit.
016500     exit     section.
016600*
016700 a035-Read-One-Budget        section.
016800*************************************
016900*
017000     read     Budget-File next record
017100         at end
017200         move "Y" to EG-Sw-Eof
017300         go to a035-Exit.
017400     if       Bud-Org-Id not = Parm-Org-Id
017500              go to a035-Exit.
017600     if       Bud-Is-Active not = "Y"
017700              go to a035-Exit.
017800     if       EG-Bud-Count >= 200
017900              go to a035-Exit.
018000*
018100     add      1           to EG-Bud-Count.
018200     set      EG-Bud-Ix   to EG-Bud-Count.
018300     move     Bud-Id      to EG-Bud-Tbl-Id   (EG-Bud-Ix).
018400     move     Bud-Category-Id
018500                          to EG-Bud-Tbl-Cat   (EG-Bud-Ix).
018600     move     Bud-Monthly-Limit
018700                          to EG-Bud-Tbl-Limit (EG-Bud-Ix).
018800     move     Bud-Alert-At-80
018900                          to EG-Bud-Tbl-At80  (EG-Bud-Ix).
019000     move     Bud-Alert-At-100
019100                          to EG-Bud-Tbl-At100 (EG-Bud-Ix).
019200*
019300 a035-Exit.
019400     exit     section.
019500*
019600 a040-Get-Checked-Expense    section.
019700*************************************
019800*
019900     move     "N"       to EG-Sw-Found.
020000     move     "N"       to EG-Sw-Eof.
020100     move     1         to Exp-Rrn.
020200     start    Expense-File key is not less than Exp-Rrn
020300         invalid key
020400         move "Y" to EG-Sw-Eof.
020500*
020600     perform  a045-Scan-For-Expense
020700              thru     a045-Exit
020800              until    EG-At-Eof or EG-Was-Found.
020900*
021000     move     Exp-Org-Id      to WS-Check-Org-Id.
021100     move     Exp-Category-Id to WS-Check-Cat-Id.
021200     move     Exp-Date        to WS-Check-Date.
021300*
021400 a040-Exit.
021500     exit     section.
021600*
021700 a045-Scan-For-Expense       section.
021800*************************************
021900*
022000     read     Expense-File next record
022100         at end
022200         move "Y" to EG-Sw-Eof
022300         go to a045-Exit.
022400     if       Exp-Id = Parm-Expense-Id
022500              move "Y" to EG-Sw-Found.
022600*
022700 a045-Exit.
022800     exit     section.
022900*
023000 a050-Check-Both-Budgets     section.
023100*************************************
023200*
023300     move     WS-Check-Date to EG-DT-Work-Date9.
023400     perform  zz710-Month-Start-End thru zz710-Exit.
023500*
023600     perform  a055-Check-One-Budget
023700              thru     a055-Exit
023800              varying  EG-Bud-Ix from 1 by 1
023900              until    EG-Bud-Ix > EG-Bud-Count.
024000*
024100 a050-Exit.
024200     exit     section.
024300*
024400 a055-Check-One-Budget       section.
024500*************************************
024600*
024700     if       EG-Bud-Tbl-Cat (EG-Bud-Ix) not = spaces
024800        and   EG-Bud-Tbl-Cat (EG-Bud-Ix) not = WS-Check-Cat-Id
024900              go to a055-Exit.
025000*
025100     perform  a060-Sum-Approved-For-Budget thru a060-Exit.
025200     perform  a070-Fire-If-Due              thru a070-Exit.
025300*
025400 a055-Exit.
025500     exit     section.
025600*
025700 a060-Sum-Approved-For-Budget section.
025800*********************************************
025900*
026000     move     zero to WS-Actual-Spend.
026100     move     1    to Exp-Rrn.
026200     move     "N"  to EG-Sw-Eof.
026300     start    Expense-File key is not less than Exp-Rrn
026400         invalid key
026500         move "Y" to EG-Sw-Eof.
026600*
026700     perform  a065-Accum-One
026800              thru     a065-Exit
026900              until    EG-At-Eof.
027000*
027100 a060-Exit.
027200     exit     section.
027300*
027400 a065-Accum-One              section.
027500*************************************
027600*
027700     read     Expense-File next record
027800         at end
027900         move "Y" to EG-Sw-Eof
028000         go to a065-Exit.
028100     if       Exp-Org-Id not = WS-Check-Org-Id
028200              go to a065-Exit.
028300     if       Exp-Status not = "APPROVED"
028400              go to a065-Exit.
028500     if       Exp-Date < EG-DT-Month-Start
028600        or    Exp-Date > EG-DT-Month-End
028700              go to a065-Exit.
028800     if       EG-Bud-Tbl-Cat (EG-Bud-Ix) not = spaces
028900        and   Exp-Category-Id not = EG-Bud-Tbl-Cat (EG-Bud-Ix)
029000              go to a065-Exit.
029100*
029200     add      Exp-Amount to WS-Actual-Spend.
029300*
029400 a065-Exit.
029500     exit     section.
029600*
029700 a070-Fire-If-Due            section.
029800*************************************
029900*
030000     perform  zz720-Compute-Percentage thru zz720-Exit.
030100*
030200     if       WS-Pctg-Rounded >= 100
030300        and   EG-Bud-Tbl-At100 (EG-Bud-Ix) = "Y"
030400              move "THRESHOLD_100" to WS-Alert-Type
030500              perform a080-Fire-Alert-Once thru a080-Exit
030600     else
030700        if    WS-Pctg-Rounded >= 80
030800           and EG-Bud-Tbl-At80 (EG-Bud-Ix) = "Y"
030900              move "THRESHOLD_80" to WS-Alert-Type
031000              perform a080-Fire-Alert-Once thru a080-Exit
031100        end-if
031200     end-if.
031300*
031400 a070-Exit.
031500     exit     section.
031600*
031700 a080-Fire-Alert-Once        section.
031800*************************************
031900*
032000* Idempotent per (budget, type, month) - a sequential scan of
032100* the small alert file stands in for an indexed lookup, this
032200* file rarely holds more than a few hundred rows per org.
032300*
032400     move     "N" to EG-Sw-Found.
032500     move     "N" to EG-Sw-Eof.
032600     move     1   to Alt-Rrn.
032700     start    Alert-File key is not less than Alt-Rrn
032800         invalid key
032900         move "Y" to EG-Sw-Eof.
033000*
033100     perform  a085-Scan-Alert-File
033200              thru     a085-Exit
033300              until    EG-At-Eof or EG-Was-Found.
033400*
033500     if       EG-Was-Found
033600              go to a080-Exit.
033700*
033800     add      1 to Alt-Next-Rrn.
033900     move     Alt-Next-Rrn to Alt-Rrn.
034000     move     spaces to EG-Alert-Record.
034100     move     WS-Alert-Type        to Alt-Type.
034200     string   EG-Bud-Tbl-Id (EG-Bud-Ix) (1:22)
034300              WS-Alert-Type (1:14) delimited by size
034400              into Alt-Id.
034500     move     WS-Check-Org-Id      to Alt-Org-Id.
034600     move     EG-Bud-Tbl-Id (EG-Bud-Ix) to Alt-Budget-Id.
034700     move     EG-DT-Month-Start    to Alt-Month.
034800     move     WS-Actual-Spend      to Alt-Actual-Amt.
034900     move     EG-Bud-Tbl-Limit (EG-Bud-Ix) to Alt-Budget-Amt.
035000     move     WS-Pctg-Rounded      to Alt-Percentage.
035100*
035200     write    EG-Alert-Record.
035300     if       EG-Alt-Status not = "00"
035400              display EG008 EG-Alt-Status
035500     else
035600              display "EG020 NOTICE - " Alt-Type
035700                      " fired for budget " Alt-Budget-Id
035800     end-if.
035900*
036000 a080-Exit.
036100     exit     section.
036200*
036300 a085-Scan-Alert-File        section.
036400*************************************
036500*
036600     read     Alert-File next record
036700         at end
036800         move "Y" to EG-Sw-Eof
036900         go to a085-Exit.
037000     if       Alt-Budget-Id = EG-Bud-Tbl-Id (EG-Bud-Ix)
037100        and   Alt-Type      = WS-Alert-Type
037200        and   Alt-Month     = EG-DT-Month-Start
037300              move "Y" to EG-Sw-Found.
037400*
037500 a085-Exit.
037600     exit     section.
037700*
037800 p010-Progress-Report        section.
037900*************************************
038000*
038100     display "                 EXPENSE GOVERNANCE".
038200     display "              BUDGET PROGRESS REPORT".
038300     display " ".
038400     display "BUDGET               LIMIT      ACTUAL    PCT STATUS".
038500*
038600     move     WS-Today to EG-DT-Work-Date9.
038700     perform  zz710-Month-Start-End thru zz710-Exit.
038800     move     Parm-Org-Id to WS-Check-Org-Id.
038900*
039000     perform  p015-Print-One-Budget-Line
039100              thru     p015-Exit
039200              varying  EG-Bud-Ix from 1 by 1
039300              until    EG-Bud-Ix > EG-Bud-Count.
039400*
039500 p010-Exit.
039600     exit     section.
039700*
039800 p015-Print-One-Budget-Line  section.
039900*************************************
040000*
040100     perform  a060-Sum-Approved-For-Budget thru a060-Exit.
040200     perform  zz720-Compute-Percentage     thru zz720-Exit.
040300     perform  p020-Print-One-Budget        thru p020-Exit.
040400*
040500 p015-Exit.
040600     exit     section.
040700*
040800 p020-Print-One-Budget       section.
040900*************************************
041000*
041100     evaluate true
041200         when WS-Pctg-Rounded >= 100
041300              move "EXCEEDED" to WS-Status-Text
041400         when WS-Pctg-Rounded >= 80
041500              move "WARNING " to WS-Status-Text
041600         when other
041700              move "OK      " to WS-Status-Text
041800     end-evaluate.
041900*
042000     move     EG-Bud-Tbl-Limit (EG-Bud-Ix) to WS-Rpt-Amt.
042100     move     WS-Pctg-Rounded              to WS-Rpt-Pct.
042200     if       EG-Bud-Tbl-Cat (EG-Bud-Ix) = spaces
042300              display "Overall            " WS-Rpt-Amt
042400                      "  " WS-Rpt-Pct "  " WS-Status-Text
042500     else
042600              display EG-Bud-Tbl-Cat (EG-Bud-Ix) (1:20)
042700                      WS-Rpt-Amt "  " WS-Rpt-Pct "  "
042800                      WS-Status-Text
042900     end-if.
043000*
043100 p020-Exit.
043200     exit     section.
043300*
043400 a900-Close-Files            section.
043500*************************************
043600*
043700     close    Parm-File Budget-File Expense-File Alert-File.
043800*
043900 a900-Exit.
044000     exit     section.
044100*
044200 zz710-Month-Start-End       section.
044300*************************************
044400*
044500* Input  EG-DT-Work-Date9. Output EG-DT-Month-Start/End.
044600*
044700     move     EG-DT-CC to EG-DT-R-CC.
044800     move     EG-DT-YY to EG-DT-R-YY.
044900     move     EG-DT-MM to EG-DT-R-MM.
045000     move     1        to EG-DT-R-DD.
045100     move     EG-DT-Result-Date9 to EG-DT-Month-Start.
045200*
045300     compute  EG-DT-Work-CCYY = EG-DT-CC * 100 + EG-DT-YY.
045400     move     EG-DT-MM to EG-DT-Trend-Ix.
045500     move     EG-DT-Days-In-Mo (EG-DT-Trend-Ix)
045600                              to EG-DT-Last-Valid-Day.
045700     if       EG-DT-MM = 2
045800        and   (function mod (EG-DT-Work-CCYY, 4) = 0)
045900        and   ((function mod (EG-DT-Work-CCYY, 100) not = 0)
046000               or (function mod (EG-DT-Work-CCYY, 400) = 0))
046100              move 29 to EG-DT-Last-Valid-Day.
046200*
046300     move     EG-DT-CC to EG-DT-R-CC.
046400     move     EG-DT-YY to EG-DT-R-YY.
046500     move     EG-DT-MM to EG-DT-R-MM.
046600     move     EG-DT-Last-Valid-Day to EG-DT-R-DD.
046700     move     EG-DT-Result-Date9 to EG-DT-Month-End.
046800*
046900 zz710-Exit.
047000     exit     section.
047100*
047200 zz720-Compute-Percentage    section.
047300*************************************
047400*
047500* WS-Actual-Spend / limit * 100, rounded HALF_UP 2 decimals,
047600* zero if the limit is not positive (avoid divide by zero).
047700*
047800     if       EG-Bud-Tbl-Limit (EG-Bud-Ix) <= zero
047900              move zero to WS-Pctg-Rounded
048000              go to zz720-Exit.
048100*
048200     compute  WS-Pctg-Rounded rounded =
048300              WS-Actual-Spend * 100 / EG-Bud-Tbl-Limit (EG-Bud-Ix).
048400*
048500 zz720-Exit.
048600     exit     section.
