000100*****************************************************************
000200*                                                               *
000300*                  Expense Governance                          *
000400*                Duplicate Expense Check                       *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.         eg040.
001200*
001300*    Author.             M J Harwood, for Applewood Computers.
001400*    Installation.       Applewood Computers.
001500*    Date-Written.       20/12/2025.
001600*    Date-Compiled.
001700*    Security.           Copyright (C) 2025-2026 & later,
001800*                        Vincent Bryan Coen.
001900*                        Distributed under the GNU General
002000*                        Public License.  See file COPYING.
002100*
002200*    Remarks.            Flags only, never blocks.  Takes one
002300*                        candidate expense id on the run card,
002400*                        re-scans the same organization's
002500*                        expense file for an exact vendor +
002600*                        amount + date match on any OTHER
002700*                        expense, and if one is found stamps
002800*                        the candidate's own EXP-DUPLICATE byte
002900*                        "Y".  Run after every expense create
003000*                        or edit, one run card per candidate
003100*                        expense id, off the normal EG job
003200*                        stream.
003300*
003400*    Called modules.     None.
003500*
003600*    Files used.
003700*                        EGPARM.  Run-control card.
003800*                        EGEXP.   Expense master (updated).
003900*
004000*    Error messages used.
004100*                        EG001, EG006, EG012, EG014, EG015.
004200*
004300* Changes:
004400* 20/12/25 mjh - 1.0.00 Created.
004500* 03/01/26 vbc -    .01 Parm-Exclude-Id wired in - the edit
004600*                       screen re-checks an expense against
004700*                       itself otherwise and always "finds" a
004800*                       duplicate of the row being edited.
004900* 22/01/26 vbc -    .02 Candidate's own id is now excluded from
005000*                       the match scan even when Parm-Exclude-Id
005100*                       is blank - ticket EG-61, a brand new
005200*                       expense was matching itself on the
005300*                       first pass before Exp-Duplicate had been
005400*                       initialised to "N".
005500* 10/02/26 vbc -    .03 EG015 notice now shows the match date as
005600*                       DD/MM/CCYY instead of a bare 8-digit
005700*                       CCYYMMDD string, operators kept mis-
005800*                       reading the raw digits as MM/DD/CCYY.
005900*
006000*****************************************************************
006100*
006200 environment             division.
006300*================================
006400*
006500 configuration           section.
006600 special-names.
006700     C01 is TOP-OF-FORM.
006800*
006900 input-output            section.
007000 file-control.
007100 copy "selegfil.cob".
007200*
007300 data                    division.
007400*================================
007500*
007600 file section.
007700 copy "fdegfil.cob".
007800*
007900 working-storage section.
008000*-----------------------
008100 77  Prog-Name            pic x(17)   value "EG040   (1.0.03)".
008200*
008300 copy "wsegwork.cob".
008400 copy "wsegmsg.cob".
008500*
008600 01  WS-Cand-Id            pic x(36).
008700 01  WS-Cand-Org-Id        pic x(36).
008800 01  WS-Cand-Vendor        pic x(100).
008900 01  WS-Cand-Amount        pic s9(10)v99   comp-3.
009000 01  WS-Cand-Date.
009100     03  WS-Cand-CC        pic 99.
009200     03  WS-Cand-YY        pic 99.
009300     03  WS-Cand-MM        pic 99.
009400     03  WS-Cand-DD        pic 99.
009500 01  WS-Cand-Date9  redefines WS-Cand-Date
009600                              pic 9(8).
009700*
009800 01  WS-Match-Id           pic x(36).
009900 01  WS-Match-Date.
010000     03  WS-Match-CC       pic 99.
010100     03  WS-Match-YY       pic 99.
010200     03  WS-Match-MM       pic 99.
010300     03  WS-Match-DD       pic 99.
010400 01  WS-Match-Date9  redefines WS-Match-Date
010500                              pic 9(8).
010600*
010700 01  WS-Notice-Date-Area   pic x(10)   value "99/99/9999".
010800 01  WS-Notice-Date-Fmt  redefines WS-Notice-Date-Area.
010900     03  WS-Notice-DD      pic 99.
011000     03  filler            pic x.
011100     03  WS-Notice-MM      pic 99.
011200     03  filler            pic x.
011300     03  WS-Notice-CC      pic 99.
011400     03  WS-Notice-YY      pic 99.
011500*
011600 01  EG-Sw-Dup-Found       pic x           value "N".
011700     88  EG-Dup-Found      value "Y".
011800*
011900 procedure division.
012000*===================
012100*
012200 a000-Main                   section.
012300*************************************
012400*
012500     perform  a010-Open-Files.
012600     perform  a020-Read-Parm-Card.
012700     perform  a030-Find-Candidate thru a030-Exit.
012800*
012900     if       not EG-Was-Found
013000              display  EG014 Parm-Expense-Id
013100              move     4 to return-code
013200              perform  a900-Close-Files
013300              goback.
013400*
013500     perform  d010-Scan-For-Match thru d010-Exit.
013600*
013700     if       EG-Dup-Found
013800              move     WS-Match-DD to WS-Notice-DD
013900              move     WS-Match-MM to WS-Notice-MM
014000              move     WS-Match-CC to WS-Notice-CC
014100              move     WS-Match-YY to WS-Notice-YY
014200              perform  d020-Flag-Duplicate thru d020-Exit
014300              display  EG015 WS-Cand-Id " matches " WS-Match-Id
014400                       " on " WS-Notice-Date-Area
014500     else
014600              continue.
014700*
014800     perform  a900-Close-Files.
014900     goback.
015000*
015100 a010-Open-Files             section.
015200*************************************
015300*
015400     open     input Parm-File.
015500     open     i-o   Expense-File.
015600*
015700 a020-Read-Parm-Card         section.
015800*************************************
015900*
016000     move     1 to Parm-Rrn.
016100     read     Parm-File.
016200     if       EG-Parm-Status not = "00"
016300              display EG001 EG-Parm-Status
016400              move 8 to return-code
016500              perform a900-Close-Files
016600              goback.
016700*
016800 a030-Find-Candidate         section.
016900*************************************
017000*
017100* The expense file carries no alternate index in this release
017200* so the candidate is found by a dynamic scan comparing
017300* Exp-Id - same idiom as eg010's a030.
017400*
017500     move     "N"       to EG-Sw-Found.
017600     move     "N"       to EG-Sw-Eof.
017700     move     1         to Exp-Rrn.
017800     start    Expense-File key is not less than Exp-Rrn
017900         invalid key
018000         move "Y" to EG-Sw-Eof.
018100*
018200     perform  a035-Read-Next-Expense
018300              thru     a035-Exit
018400              until    EG-At-Eof or EG-Was-Found.
018500*
018600     if       EG-Was-Found
018700              move     Exp-Id         to WS-Cand-Id
018800              move     Exp-Org-Id     to WS-Cand-Org-Id
018900              move     Exp-Vendor-Name to WS-Cand-Vendor
019000              move     Exp-Amount     to WS-Cand-Amount
019100              move     Exp-Date       to WS-Cand-Date9.
019200*
019300 a030-Exit.
019400     exit     section.
019500*
019600 a035-Read-Next-Expense      section.
019700*************************************
019800*
019900     read     Expense-File next record
020000     if       EG-Exp-Status = "10"
020100              move     "Y" to EG-Sw-Eof
020200              go to    a035-Exit.
020300     if       EG-Exp-Status not = "00"
020400              move     "Y" to EG-Sw-Eof
020500              go to    a035-Exit.
020600     if       Exp-Id = Parm-Expense-Id
020700              move     "Y" to EG-Sw-Found.
020800*
020900 a035-Exit.
021000     exit     section.
021100*
021200 d010-Scan-For-Match         section.
021300*************************************
021400*
021500* Exact match only - same org, vendor, amount and date as the
021600* candidate, on a row that is not the candidate itself and not
021700* the caller's excluded id.  First hit wins, per spec - this
021800* flags, it does not try to find every possible match.
021900*
022000     move     "N" to EG-Sw-Dup-Found.
022100     move     "N" to EG-Sw-Eof.
022200     move     1   to Exp-Rrn.
022300     start    Expense-File key is not less than Exp-Rrn
022400         invalid key
022500         move "Y" to EG-Sw-Eof.
022600*
022700     perform  d015-Test-One-Expense
022800              thru     d015-Exit
022900              until    EG-At-Eof or EG-Dup-Found.
023000*
023100 d010-Exit.
023200     exit     section.
023300*
023400 d015-Test-One-Expense       section.
023500*************************************
023600*
023700     read     Expense-File next record
023800     if       EG-Exp-Status = "10"
023900              move     "Y" to EG-Sw-Eof
024000              go to    d015-Exit.
024100     if       EG-Exp-Status not = "00"
024200              move     "Y" to EG-Sw-Eof
024300              go to    d015-Exit.
024400     if       Exp-Id          not = WS-Cand-Id
024500        and   Exp-Id          not = Parm-Exclude-Id
024600        and   Exp-Org-Id      = WS-Cand-Org-Id
024700        and   Exp-Vendor-Name = WS-Cand-Vendor
024800        and   Exp-Amount      = WS-Cand-Amount
024900        and   Exp-Date        = WS-Cand-Date9
025000              move  Exp-Id    to WS-Match-Id
025100              move  Exp-Date  to WS-Match-Date9
025200              move  "Y"       to EG-Sw-Dup-Found.
025300*
025400 d015-Exit.
025500     exit     section.
025600*
025700 d020-Flag-Duplicate         section.
025800*************************************
025900*
026000     move     "N" to EG-Sw-Found.
026100     move     "N" to EG-Sw-Eof.
026200     move     1   to Exp-Rrn.
026300     start    Expense-File key is not less than Exp-Rrn
026400         invalid key
026500         move "Y" to EG-Sw-Eof.
026600*
026700     perform  d025-Locate-Candidate
026800              thru     d025-Exit
026900              until    EG-At-Eof or EG-Was-Found.
027000*
027100     if       EG-Was-Found
027200              move "Y" to Exp-Duplicate
027300              rewrite EG-Expense-Record
027400              if      EG-Exp-Status not = "00"
027500                      display EG012 EG-Exp-Status
027600              end-if
027700     end-if.
027800*
027900 d020-Exit.
028000     exit     section.
028100*
028200 d025-Locate-Candidate       section.
028300*************************************
028400*
028500     read     Expense-File next record
028600     if       EG-Exp-Status = "10"
028700              move     "Y" to EG-Sw-Eof
028800              go to    d025-Exit.
028900     if       EG-Exp-Status not = "00"
029000              move     "Y" to EG-Sw-Eof
029100              go to    d025-Exit.
029200     if       Exp-Id = WS-Cand-Id
029300              move     "Y" to EG-Sw-Found.
029400*
029500 d025-Exit.
029600     exit     section.
029700*
029800 a900-Close-Files            section.
029900*************************************
030000*
030100     close    Parm-File Expense-File.
030200*
030300 a900-Exit.
030400     exit     section.
