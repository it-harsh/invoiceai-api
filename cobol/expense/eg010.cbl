000100*****************************************************************
000200*                                                               *
000300*                  Expense Governance                          *
000400*            Policy Evaluation For One Expense                 *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.         eg010.
001200*
001300*    Author.             M J Harwood, for Applewood Computers.
001400*    Installation.       Applewood Computers.
001500*    Date-Written.       10/12/2025.
001600*    Date-Compiled.
001700*    Security.           Copyright (C) 2025-2026 & later,
001800*                        Vincent Bryan Coen.
001900*                        Distributed under the GNU General
002000*                        Public License.  See file COPYING.
002100*
002200*    Remarks.            Screens one candidate expense against
002300*                        every active policy of its owning
002400*                        organization and appends a violation
002500*                        record for each rule broken.
002600*
002700*    Called modules.     None.
002800*
002900*    Files used.
003000*                        EGPARM.  Run-control card, RRN = 1.
003100*                        EGEXP.   Expense master.
003200*                        EGPOL.   Expense policy rules.
003300*                        EGVIO.   Policy violation output.
003400*
003500*    Error messages used.
003600*                        EG001 thru EG007.
003700*
003800* Changes:
003900* 10/12/25 mjh - 1.0.00 Created.
004000* 14/12/25 mjh -    .01 Added REQUIRED_FIELD rule, was stubbed
004100*                       out pending confirmation of the two
004200*                       field names in use ("description" and
004300*                       "category").
004400* 18/12/25 vbc -    .02 MAX_AMOUNT_PER_CATEGORY_MONTHLY now adds
004500*                       the candidate's own amount to the month
004600*                       total before comparing - ticket EG-42,
004700*                       was previously comparing prior spend
004800*                       only and under-firing.
004900* 03/01/26 vbc -    .03 Violation message text now carries 2
005000*                       decimal places unconditionally, some
005100*                       orgs were seeing whole-dollar amounts.
005200* 19/01/26 vbc -    .04 Vio-Id construction changed to use the
005300*                       full Exp-Id/Pol-Id pair rather than an
005400*                       8-byte slice after two collisions showed
005500*                       up in the Thursday batch.
005600* 10/02/26 vbc -    .05 .04 above only changed Vio-Policy-Id -
005700*                       the Vio-Id STRING two lines above it was
005800*                       still pulling the stale Pol-Id left in
005900*                       the FD buffer by the one-time policy
006000*                       table load, not the table entry actually
006100*                       being evaluated, so every violation on
006200*                       one expense still built the same Vio-Id.
006300*                       Now uses EG-Pol-Tbl-Id (EG-Pol-Ix), same
006400*                       as Vio-Policy-Id.
006500*
006600*****************************************************************
006700*
006800 environment             division.
006900*================================
007000*
007100 configuration           section.
007200 special-names.
007300     class numeric-letters is "0123456789"
007400     C01 is TOP-OF-FORM.
007500*
007600 input-output            section.
007700 file-control.
007800 copy "selegfil.cob".
007900*
008000 data                    division.
008100*================================
008200*
008300 file section.
008400 copy "fdegfil.cob".
008500*
008600 working-storage section.
008700*-----------------------
008800 77  Prog-Name            pic x(17)   value "EG010   (1.0.05)".
008900*
009000 copy "wsegwork.cob".
009100 copy "wsegdate.cob".
009200 copy "wsegmsg.cob".
009300*
009400 01  WS-Candidate-Exp.
009500     03  WS-Cand-Id            pic x(36).
009600     03  WS-Cand-Org-Id        pic x(36).
009700     03  WS-Cand-Cat-Id        pic x(36).
009800     03  WS-Cand-Amount        pic s9(10)v99  comp-3.
009900     03  WS-Cand-Date          pic 9(8).
010000     03  WS-Cand-Desc          pic x(500).
010100     03  WS-Cand-Status        pic x(12).
010200*
010300 01  WS-Month-Total          pic s9(10)v99    comp-3  value zero.
010400 01  WS-Projected-Total      pic s9(10)v99    comp-3  value zero.
010500 01  WS-Violation-Count      pic 9(5)         comp    value zero.
010600 01  WS-Display-Amt          pic z(9)9.99.
010700 01  WS-Display-Amt2         pic z(9)9.99.
010800*
010900 01  WS-Vio-Message-Wk       pic x(250).
011000 01  WS-Vio-Seq              pic 9(3)    comp    value zero.
011100 01  WS-Vio-Seq-Fld          pic x(100).
011200*
011300 procedure division.
011400*===================
011500*
011600 a000-Main                   section.
011700*************************************
011800*
011900     perform  a010-Open-Files.
012000     perform  a020-Read-Parm-Card.
012100     perform  a030-Find-Candidate
012200              thru     a030-Exit.
012300     if       not EG-Was-Found
012400              display  "EG010 - candidate expense not found"
012500              go to    a000-Exit.
012600*
012700     perform  a040-Load-Active-Policies
012800              thru     a040-Exit.
012900     perform  b010-Evaluate-One-Policy
013000              thru     b010-Exit
013100              varying  EG-Pol-Ix
013200              from     1 by 1
013300              until    EG-Pol-Ix > EG-Pol-Count.
013400*
013500     if       WS-Violation-Count > zero
013600              display  "EG010 NOTICE - "
013700                       WS-Violation-Count
013800                       " violation(s) for expense "
013900                       WS-Cand-Id.
014000*
014100     move     WS-Violation-Count to return-code.
014200     perform  a900-Close-Files.
014300     goback.
014400*
014500 a000-Exit.
014600     perform  a900-Close-Files.
014700     move     zero to return-code.
014800     goback.
014900*
015000 a010-Open-Files             section.
015100*************************************
015200*
015300     open     input   Parm-File.
015400     open     i-o     Expense-File.
015500     open     input   Policy-File.
015600     open     extend  Violation-File.
015700     if       EG-Vio-Status = "05" or "35"
015800              close    Violation-File
015900              open     output Violation-File.
016000*
016100 a020-Read-Parm-Card         section.
016200*************************************
016300*
016400     move     1         to Parm-Rrn.
016500     read     Parm-File
016600     if       EG-Parm-Status not = "00"
016700              display  EG001 EG-Parm-Status
016800              move     8 to return-code
016900              perform  a900-Close-Files
017000              goback.
017100*
017200 a030-Find-Candidate         section.
017300*************************************
017400*
017500* The expense file carries no alternate index in this release
017600* so the candidate is found by a dynamic scan comparing
017700* Exp-Id - acceptable volume for a per-transaction screen.
017800*
017900     move     "N"       to EG-Sw-Found.
018000     move     "N"       to EG-Sw-Eof.
018100     move     1         to Exp-Rrn.
018200     start    Expense-File key is not less than Exp-Rrn
018300         invalid key
018400         move "Y" to EG-Sw-Eof.
018500*
018600     perform  a035-Read-Next-Expense
018700              thru     a035-Exit
018800              until    EG-At-Eof or EG-Was-Found.
018900*
019000     if       EG-Was-Found
019100              move     Exp-Id          to WS-Cand-Id
019200              move     Exp-Org-Id      to WS-Cand-Org-Id
019300              move     Exp-Category-Id to WS-Cand-Cat-Id
019400              move     Exp-Amount      to WS-Cand-Amount
019500              move     Exp-Date        to WS-Cand-Date
019600              move     Exp-Description to WS-Cand-Desc
019700              move     Exp-Status      to WS-Cand-Status.
019800*
019900 a030-Exit.
020000     exit     section.
020100*
020200 a035-Read-Next-Expense      section.
020300*************************************
020400*
020500     read     Expense-File next record
020600     if       EG-Exp-Status = "10"
020700              move     "Y" to EG-Sw-Eof
020800              go to    a035-Exit.
020900     if       EG-Exp-Status not = "00"
021000              move     "Y" to EG-Sw-Eof
021100              go to    a035-Exit.
021200     if       Exp-Id = Parm-Expense-Id
021300              move     "Y" to EG-Sw-Found.
021400*
021500 a035-Exit.
021600     exit     section.
021700*
021800 a040-Load-Active-Policies   section.
021900*************************************
022000*
022100     move     zero      to EG-Pol-Count.
022200     set      EG-Pol-Ix to 1.
022300*
022400     perform  a045-Read-One-Policy
022500              thru     a045-Exit
022600              until    EG-Sw-Eof = "Y".
022700*
022800 a040-Exit.
022900     exit     section.
023000*
023100 a045-Read-One-Policy        section.
023200*************************************
023300*
023400     if       EG-Pol-Ix = 1 and EG-Pol-Count = zero
023500              move     "N" to EG-Sw-Eof.
023600     read     Policy-File next record
023700              at end
023800              move     "Y" to EG-Sw-Eof
023900              go to    a045-Exit.
024000     if       Pol-Org-Id not = WS-Cand-Org-Id
024100              go to    a045-Exit.
024200     if       Pol-Is-Active not = "Y"
024300              go to    a045-Exit.
024400     if       EG-Pol-Count >= 200
024500              go to    a045-Exit.
024600*
024700     add      1             to EG-Pol-Count.
024800     set      EG-Pol-Ix     to EG-Pol-Count.
024900     move     Pol-Id        to EG-Pol-Tbl-Id   (EG-Pol-Ix).
025000     move     Pol-Name      to EG-Pol-Tbl-Name (EG-Pol-Ix).
025100     move     Pol-Rule-Type to EG-Pol-Tbl-Type (EG-Pol-Ix).
025200     move     Pol-Category-Id
025300                            to EG-Pol-Tbl-Cat  (EG-Pol-Ix).
025400     move     Pol-Threshold-Amt
025500                            to EG-Pol-Tbl-Thresh (EG-Pol-Ix).
025600     move     Pol-Required-Field
025700                            to EG-Pol-Tbl-Reqfld (EG-Pol-Ix).
025800*
025900 a045-Exit.
026000     exit     section.
026100*
026200 b010-Evaluate-One-Policy    section.
026300*************************************
026400*
026500     evaluate true
026600         when EG-Pol-Tbl-Type (EG-Pol-Ix) =
026700              "MAX_AMOUNT_PER_EXPENSE"
026800              perform  c010-Max-Per-Expense
026900                       thru c010-Exit
027000         when EG-Pol-Tbl-Type (EG-Pol-Ix) =
027100              "MAX_AMOUNT_PER_CATEGORY_MONTHLY"
027200              perform  c020-Max-Per-Category-Monthly
027300                       thru c020-Exit
027400         when EG-Pol-Tbl-Type (EG-Pol-Ix) =
027500              "REQUIRED_FIELD"
027600              perform  c030-Required-Field
027700                       thru c030-Exit
027800         when other
027900              continue
028000     end-evaluate.
028100*
028200 b010-Exit.
028300     exit     section.
028400*
028500 c010-Max-Per-Expense        section.
028600*************************************
028700*
028800     if       EG-Pol-Tbl-Thresh (EG-Pol-Ix) <= zero
028900              go to c010-Exit.
029000     if       WS-Cand-Amount not > EG-Pol-Tbl-Thresh (EG-Pol-Ix)
029100              go to c010-Exit.
029200     if       EG-Pol-Tbl-Cat (EG-Pol-Ix) not = spaces
029300        and   EG-Pol-Tbl-Cat (EG-Pol-Ix) not = WS-Cand-Cat-Id
029400              go to c010-Exit.
029500*
029600     move     WS-Cand-Amount to WS-Display-Amt.
029700     move     EG-Pol-Tbl-Thresh (EG-Pol-Ix)
029800                            to WS-Display-Amt2.
029900     string   "Expense amount $" delimited by size
030000              WS-Display-Amt delimited by size
030100              " exceeds limit of $" delimited by size
030200              WS-Display-Amt2 delimited by size
030300              " (" delimited by size
030400              EG-Pol-Tbl-Name (EG-Pol-Ix) delimited by size
030500              ")" delimited by size
030600              into WS-Vio-Message-Wk.
030700     perform  d010-Write-Violation thru d010-Exit.
030800*
030900 c010-Exit.
031000     exit     section.
031100*
031200 c020-Max-Per-Category-Monthly section.
031300*******************************************
031400*
031500     if       WS-Cand-Cat-Id = spaces
031600              go to c020-Exit.
031700     if       EG-Pol-Tbl-Cat (EG-Pol-Ix) not = spaces
031800        and   EG-Pol-Tbl-Cat (EG-Pol-Ix) not = WS-Cand-Cat-Id
031900              go to c020-Exit.
032000*
032100     move     WS-Cand-Date to EG-DT-Work-Date9.
032200     perform  zz710-Month-Start-End thru zz710-Exit.
032300*
032400     perform  c025-Sum-Category-Month
032500              thru     c025-Exit.
032600*
032700     add      WS-Cand-Amount to WS-Month-Total
032800              giving   WS-Projected-Total.
032900*
033000     if       WS-Projected-Total not >
033100              EG-Pol-Tbl-Thresh (EG-Pol-Ix)
033200              go to c020-Exit.
033300*
033400     move     WS-Projected-Total to WS-Display-Amt.
033500     move     EG-Pol-Tbl-Thresh (EG-Pol-Ix)
033600                            to WS-Display-Amt2.
033700     string   "Category monthly spend $" delimited by size
033800              WS-Display-Amt delimited by size
033900              " (with this expense) exceeds limit of $"
034000                              delimited by size
034100              WS-Display-Amt2 delimited by size
034200              " (" delimited by size
034300              EG-Pol-Tbl-Name (EG-Pol-Ix) delimited by size
034400              ")" delimited by size
034500              into WS-Vio-Message-Wk.
034600     perform  d010-Write-Violation thru d010-Exit.
034700*
034800 c020-Exit.
034900     exit     section.
035000*
035100 c025-Sum-Category-Month     section.
035200*************************************
035300*
035400* Re-scans the expense file for APPROVED expenses in the
035500* candidate's org/category within the candidate's month.
035600* The candidate itself is still NEEDS_REVIEW at this point so
035700* it is never double-counted here - its own amount is added
035800* separately by the caller.
035900*
036000     move     zero      to WS-Month-Total.
036100     move     1         to Exp-Rrn.
036200     move     "N"       to EG-Sw-Eof.
036300     start    Expense-File key is not less than Exp-Rrn
036400         invalid key
036500         move "Y" to EG-Sw-Eof.
036600*
036700     perform  c027-Accum-One-Expense
036800              thru     c027-Exit
036900              until    EG-At-Eof.
037000*
037100 c025-Exit.
037200     exit     section.
037300*
037400 c027-Accum-One-Expense      section.
037500*************************************
037600*
037700     read     Expense-File next record
037800         at end
037900         move     "Y" to EG-Sw-Eof
038000         go to    c027-Exit.
038100     if       EG-Exp-Status not = "00"
038200              move     "Y" to EG-Sw-Eof
038300              go to    c027-Exit.
038400     if       Exp-Org-Id not = WS-Cand-Org-Id
038500              go to    c027-Exit.
038600     if       Exp-Category-Id not = WS-Cand-Cat-Id
038700              go to    c027-Exit.
038800     if       Exp-Status not = "APPROVED"
038900              go to    c027-Exit.
039000     if       Exp-Date < EG-DT-Month-Start
039100        or    Exp-Date > EG-DT-Month-End
039200              go to    c027-Exit.
039300*
039400     add      Exp-Amount to WS-Month-Total.
039500*
039600 c027-Exit.
039700     exit     section.
039800*
039900 c030-Required-Field         section.
040000*************************************
040100*
040200     if       EG-Pol-Tbl-Reqfld (EG-Pol-Ix) = spaces
040300              go to c030-Exit.
040400*
040500     evaluate true
040600         when EG-Pol-Tbl-Reqfld (EG-Pol-Ix) = "description"
040700              if     WS-Cand-Desc = spaces
040800                     move   "description" to WS-Vio-Seq-Fld
040900                     perform c035-Build-Reqfld-Msg
041000                             thru c035-Exit
041100                     perform d010-Write-Violation
041200                             thru d010-Exit
041300              end-if
041400         when EG-Pol-Tbl-Reqfld (EG-Pol-Ix) = "category"
041500              if     WS-Cand-Cat-Id = spaces
041600                     move   "category" to WS-Vio-Seq-Fld
041700                     perform c035-Build-Reqfld-Msg
041800                             thru c035-Exit
041900                     perform d010-Write-Violation
042000                             thru d010-Exit
042100              end-if
042200         when other
042300              continue
042400     end-evaluate.
042500*
042600 c030-Exit.
042700     exit     section.
042800*
042900 c035-Build-Reqfld-Msg       section.
043000*************************************
043100*
043200     string   "Required field '" delimited by size
043300              WS-Vio-Seq-Fld delimited by size
043400              "' is missing (" delimited by size
043500              EG-Pol-Tbl-Name (EG-Pol-Ix) delimited by size
043600              ")" delimited by size
043700              into WS-Vio-Message-Wk.
043800*
043900 c035-Exit.
044000     exit     section.
044100*
044200 d010-Write-Violation        section.
044300*************************************
044400*
044500     add      1 to WS-Violation-Count.
044600     move     WS-Violation-Count to WS-Vio-Seq.
044700*
044800     move     spaces            to EG-Violation-Record.
044900     string   WS-Cand-Id  (1:18)
045000              EG-Pol-Tbl-Id (EG-Pol-Ix) (1:18)
045100              delimited by size
045200              into Vio-Id.
045300     move     WS-Cand-Org-Id    to Vio-Org-Id.
045400     move     WS-Cand-Id        to Vio-Expense-Id.
045500     move     EG-Pol-Tbl-Id (EG-Pol-Ix) to Vio-Policy-Id.
045600     move     WS-Vio-Message-Wk(1:250) to Vio-Message.
045700     move     "N"               to Vio-Notified.
045800*
045900     write    EG-Violation-Record.
046000     if       EG-Vio-Status not = "00"
046100              display EG007 EG-Vio-Status.
046200*
046300 d010-Exit.
046400     exit     section.
046500*
046600 a900-Close-Files            section.
046700*************************************
046800*
046900     close    Parm-File Expense-File Policy-File Violation-File.
047000*
047100 a900-Exit.
047200     exit     section.
047300*
047400 zz710-Month-Start-End       section.
047500*************************************
047600*
047700* Input  EG-DT-Work-Date9 (the date whose month is wanted).
047800* Output EG-DT-Month-Start / EG-DT-Month-End, CCYYMMDD.
047900*
048000     move     EG-DT-CC         to EG-DT-R-CC.
048100     move     EG-DT-YY         to EG-DT-R-YY.
048200     move     EG-DT-MM         to EG-DT-R-MM.
048300     move     1                to EG-DT-R-DD.
048400     move     EG-DT-Result-Date9 to EG-DT-Month-Start.
048500*
048600     compute  EG-DT-Work-CCYY = EG-DT-CC * 100 + EG-DT-YY.
048700     move     EG-DT-MM         to EG-DT-Trend-Ix.
048800     move     EG-DT-Days-In-Mo (EG-DT-Trend-Ix)
048900                               to EG-DT-Last-Valid-Day.
049000     if       EG-DT-MM = 2
049100        and   (function mod (EG-DT-Work-CCYY, 4) = 0)
049200        and   ((function mod (EG-DT-Work-CCYY, 100) not = 0)
049300               or (function mod (EG-DT-Work-CCYY, 400) = 0))
049400              move 29 to EG-DT-Last-Valid-Day.
049500*
049600     move     EG-DT-CC         to EG-DT-R-CC.
049700     move     EG-DT-YY         to EG-DT-R-YY.
049800     move     EG-DT-MM         to EG-DT-R-MM.
049900     move     EG-DT-Last-Valid-Day to EG-DT-R-DD.
050000     move     EG-DT-Result-Date9 to EG-DT-Month-End.
050100*
050200 zz710-Exit.
050300     exit     section.
